000010* **++ RULE master record and in-memory RULE table
000020*      a candidate response trigger, keyed by RULE-ID, accessed
000030*      by RULE-EVENT for the selection read step
000040*----------------------------------------------------------------
000050 01 RUL-RECORD.
000060   03 RUL-ID                   PIC 9(6).
000070   03 RUL-EVENT                PIC X(20).
000080   03 RUL-DESCRIPTION          PIC X(60).
000090   03 RUL-LAST-USED-TIME       PIC 9(11) COMP-3.
000100     88 RUL-NEVER-USED           VALUE ZERO.
000110   03 FILLER                   PIC X(03).
000120*
000130 01 RUL-MASTER-AREA.
000140   03 RUL-TOTAL                PIC 9(5)   COMP VALUE ZERO.
000150   03 FILLER                   PIC X(03).
000160   03 RUL-TB.
000170     05 RUL-EL OCCURS 0 TO 09999
000180                DEPENDING ON RUL-TOTAL
000190                INDEXED BY RUL-IDX.
000200       10 RUL-EL-ID            PIC 9(6).
000210       10 RUL-EL-EVENT         PIC X(20).
000220       10 RUL-EL-DESCRIPTION   PIC X(60).
000230       10 RUL-EL-LAST-USED     PIC 9(11) COMP-3.
000240         88 RUL-EL-NEVER-USED    VALUE ZERO.
000250       10 RUL-EL-CRIT-COUNT    PIC 9(4)  COMP.
000260       10 FILLER               PIC X(02).
