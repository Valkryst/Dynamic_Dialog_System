000010* **++ RESPONSE master record and in-memory RESPONSE table,
000020*      grouped by RUL-ID, order preserved from input
000030*----------------------------------------------------------------
000040 01 RSP-RECORD.
000050   03 RSP-RULE-ID              PIC 9(6).
000060   03 RSP-TYPE                 PIC X(20).
000070   03 RSP-VALUE                PIC X(60).
000080   03 FILLER                   PIC X(04).
000090*
000100 01 RSP-MASTER-AREA.
000110   03 RSP-TOTAL                PIC 9(6)   COMP VALUE ZERO.
000120   03 FILLER                   PIC X(04).
000130   03 RSP-TB.
000140     05 RSP-EL OCCURS 0 TO 999999
000150                DEPENDING ON RSP-TOTAL
000160                INDEXED BY RSP-IDX.
000170       10 RSP-EL-RULE-ID       PIC 9(6).
000180       10 RSP-EL-TYPE          PIC X(20).
000190       10 RSP-EL-VALUE         PIC X(60).
000200       10 FILLER               PIC X(04).
