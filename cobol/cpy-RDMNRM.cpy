000010* **++ Normalize-helper LINKAGE pair for RDES002 -
000020*      (value - min) / (max - min), denominator forced to 1
000030*      when min equals max
000040*----------------------------------------------------------------
000050 01 NRM-IN.
000060   03 NRM-VALUE                PIC S9(9)V999999 COMP-3.
000070   03 NRM-MIN-VALUE            PIC S9(9)V999999 COMP-3.
000080   03 NRM-MAX-VALUE            PIC S9(9)V999999 COMP-3.
000090   03 NRM-SCALE-FACTOR         PIC S9(9)V999999 COMP-3.
000100     88 NRM-NO-SCALING           VALUE +1.
000110   03 FILLER                   PIC X(02).
000120*
000130 01 NRM-OUT.
000140   03 NRM-RESULT               PIC S9(9)V999999 COMP-3.
000150   03 FILLER                   PIC X(02).
