000010CBL OPT(2)
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    RDEC001.
000040 AUTHOR.        MORALES.
000050 INSTALLATION.  CORPORATE DATA CENTER - BATCH SYSTEMS GROUP.
000060 DATE-WRITTEN.  09/02/87.
000070 DATE-COMPILED.
000080 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000090*----------------------------------------------------------------
000100* RDEC001
000110* **++ builds the triggered-rule work table for one EVENT -
000120*      every RULE whose RULE-EVENT matches gets an entry, scored
000130*      by the fraction of its Criterion weight that came back
000140*      TRUE from RDEC002. CALLed once per EVENT by RDEB001,
000150*      ahead of the RDES001 selection pass.
000160*----------------------------------------------------------------
000170* CHANGE LOG
000180*----------------------------------------------------------------
000190*DATE      BY   REQUEST   DESCRIPTION                       TAG
000200*--------- ---- --------- -------------------------------- ----
000210*09/02/87  JM   RDE-0009  Original coding                         RDE01   
000220*03/11/89  JM   RDE-0051  SEARCH ALL added against CONTEXT        RDE02   
000230*                         table once load step started            RDE02   
000240*                         sorting it by name                      RDE02   
000250*06/27/92  TCB  RDE-0101  Zero-Criterion Rule now scores          RDE03   
000260*                         zero instead of abending on the         RDE03   
000270*                         divide - audit finding                  RDE03   
000280*04/14/95  TCB  RDE-0148  TRG-WITH-CRITERION-CT added for         RDE04   
000290*                         the Case C/E split in RDES001           RDE04   
000300*01/22/99  SDR  RDE-0182  Y2K REVIEW - RUL-LAST-USED-TIME         RDE05   
000310*                         already 11-digit packed, no change      RDE05   
000320*                         required                                RDE05   
000330*03/11/99  SDR  RDE-0191  RDC1-200 now cross-checks its own       RDE06
000340*                         per-RULE CRITERION tally against        RDE06
000350*                         RUL-EL-CRIT-COUNT (set at RDEB001       RDE06
000360*                         load time) - logs a mismatch line       RDE06
000370*                         rather than trusting either count       RDE06
000375*04/02/99  SDR  RDE-0196  WK-WEIGHT-TRUE-SUM and -ALL-SUM         RDE07
000376*                         widened to S9(5)V999 - a Rule with      RDE07
000377*                         a double-digit Criterion count could    RDE07
000378*                         overflow the old single-digit field     RDE07
000380*----------------------------------------------------------------
000390 ENVIRONMENT DIVISION.
000400*
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER.    IBM-370.
000430 OBJECT-COMPUTER.    IBM-370.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     UPSI-0 IS RDE1-TRACE-SWITCH
000470         ON STATUS IS RDE1-TRACE-ON
000480     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.
000490*
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520**
000530 DATA DIVISION.
000540**
000550 FILE SECTION.
000560**
000570 WORKING-STORAGE SECTION.
000580*
000590 01 WK-LITERALS.
000600   03 WK-PGM-NAME                PIC X(8) VALUE 'RDEC001'.
000610   03 FILLER                     PIC X(08).
000620*
000630 01 WK-COMP-FELDER.
000640   03 W5-RUL-IDX                 PIC S9(5) COMP.
000650   03 W5-CRI-IDX                 PIC S9(5) COMP.
000660   03 W5-TRG-IDX                 PIC S9(5) COMP.
000670   03 W5-TRUE-COUNT               PIC S9(5) COMP.
000680   03 FILLER                     PIC X(04).
000690*
000700 01 WK-SCORE-ACCUMULATORS.
000710   03 WK-WEIGHT-TRUE-SUM         PIC S9(5)V999 COMP-3.
000720   03 WK-WEIGHT-ALL-SUM          PIC S9(5)V999 COMP-3.
000730   03 WK-CRIT-COUNT-FOR-RULE     PIC S9(4)  COMP.
000740   03 FILLER                     PIC X(04).
000750* alternate view used by the trace display only
000760 01 WK-SCORE-DISPLAY REDEFINES WK-SCORE-ACCUMULATORS.
000770   03 WK-DISP-TRUE-SUM           PIC -9(5)V999.
000780   03 WK-DISP-ALL-SUM            PIC -9(5)V999.
000790   03 FILLER                     PIC X(06).
000800*
000810* one-record working copies passed to RDEC002 on each CALL -
000820* shaped exactly like CTX-RECORD / CRI-RECORD in cpy-RDMCTX /
000830* cpy-RDMCRI, kept local so the master tables stay untouched
000840* until the comparator hands a verdict back
000850 01 WK-CTX-SINGLE.
000860   03 WK-CTX-S-NAME              PIC X(30).
000870   03 WK-CTX-S-VALUE-TYPE        PIC X(7).
000880   03 WK-CTX-S-VALUE             PIC X(30).
000890   03 FILLER                     PIC X(03).
000900 01 WK-CTX-SINGLE-NUM REDEFINES WK-CTX-SINGLE.
000910   03 FILLER                     PIC X(37).
000920   03 WK-CTX-S-AS-NUM            PIC X(33).
000930*
000940 01 WK-CRI-SINGLE.
000950   03 WK-CRI-S-RULE-ID           PIC 9(6).
000960   03 WK-CRI-S-SEQ               PIC 9(4).
000970   03 WK-CRI-S-CONTEXT-NAME      PIC X(30).
000980   03 WK-CRI-S-COMP-TYPE         PIC X(2).
000990   03 WK-CRI-S-VALUE-TYPE        PIC X(7).
001000   03 WK-CRI-S-COMP-VALUE        PIC X(30).
001010   03 WK-CRI-S-WEIGHT            PIC S9V999 COMP-3.
001020   03 WK-CRI-S-IS-TRUE           PIC X(1).
001030     88 WK-CRI-S-TRUE              VALUE 'Y'.
001040     88 WK-CRI-S-FALSE             VALUE 'N'.
001050   03 FILLER                     PIC X(04).
001060* flat trace view dumped under UPSI-0 when a Criterion errors
001070 01 WK-CRI-SINGLE-TRACE REDEFINES WK-CRI-SINGLE.
001080   03 FILLER                     PIC X(87).
001090*
001100 LINKAGE SECTION.
001110 COPY RDMEVT.
001120 COPY RDMRUL.
001130 COPY RDMCRI.
001140 COPY RDMCTX.
001150 COPY RDMTRG.
001160 COPY RDMRES.
001170*
001180 PROCEDURE DIVISION USING EVT-RECORD
001190                          RUL-MASTER-AREA
001200                          CRI-MASTER-AREA
001210                          CTX-MASTER-AREA
001220                          TRG-WORK-AREA
001230                          RES-RESULT.
001240*
001250 RDC1-000-MAIN.
001260     MOVE ZERO              TO RES-CODE
001270     MOVE SPACE              TO RES-DESCRIPTION RES-POSITION
001280     MOVE ZERO               TO TRG-TOTAL
001290                                TRG-UNUSED-COUNT
001300                                TRG-WITH-CRITERION-CT
001310     MOVE EVT-EVENT-NAME     TO TRG-EVENT
001320
001330     PERFORM RDC1-100-TEST-ONE-RULE THRU RDC1-100-EXIT
001340         VARYING RUL-IDX FROM 1 BY 1
001350         UNTIL RUL-IDX > RUL-TOTAL
001360
001370     GOBACK.
001380*
001390*----------------------------------------------------------------
001400* a RULE is "triggered" for this EVENT when RULE-EVENT matches -
001410* every triggered RULE gets a TRG-TB entry, scored or not
001420*----------------------------------------------------------------
001430 RDC1-100-TEST-ONE-RULE.
001440     IF RUL-EL-EVENT (RUL-IDX) EQUAL TRG-EVENT
001450        ADD 1 TO TRG-TOTAL
001460        SET TRG-IDX TO TRG-TOTAL
001470        MOVE RUL-IDX            TO TRG-RUL-IDX (TRG-IDX)
001480        MOVE RUL-EL-ID (RUL-IDX) TO TRG-RULE-ID (TRG-IDX)
001490        MOVE RUL-EL-LAST-USED (RUL-IDX)
001500                                 TO TRG-LAST-USED (TRG-IDX)
001510        MOVE TRG-TOTAL          TO TRG-ORIGINAL-ORDER (TRG-IDX)
001520        IF RUL-EL-NEVER-USED (RUL-IDX)
001530           ADD 1 TO TRG-UNUSED-COUNT
001540        END-IF
001550        PERFORM RDC1-200-SCORE-RULE THRU RDC1-200-EXIT
001560     END-IF.
001570 RDC1-100-EXIT.
001580     EXIT.
001590*
001600*----------------------------------------------------------------
001610* determineCriterionWeight - sum of TRUE weights over sum of
001620* all weights for this RULE's Criterion; a Rule with no
001630* Criterion at all scores zero, never a divide-by-zero abend
001640*----------------------------------------------------------------
001650 RDC1-200-SCORE-RULE.
001660     MOVE ZERO               TO WK-WEIGHT-TRUE-SUM
001670                                 WK-WEIGHT-ALL-SUM
001680                                 WK-CRIT-COUNT-FOR-RULE
001690
001700     PERFORM RDC1-210-TEST-ONE-CRITERION THRU RDC1-210-EXIT
001710         VARYING CRI-IDX FROM 1 BY 1
001720         UNTIL CRI-IDX > CRI-TOTAL
001730*
001740*    RDE-0191 - RUL-EL-CRIT-COUNT was set once at RDEB001 load
001750*    time; if it disagrees with the count just tallied above,
001760*    the CRITERION file moved under the RULE file between load
001770*    and score - worth a line in the run log
001780     IF WK-CRIT-COUNT-FOR-RULE NOT EQUAL
001790                    RUL-EL-CRIT-COUNT (RUL-IDX)
001800        DISPLAY 'RDEC001 - CRITERION COUNT MISMATCH RULE '
001810                RUL-EL-ID (RUL-IDX) ' LOAD '
001820                RUL-EL-CRIT-COUNT (RUL-IDX) ' SCORE '
001830                WK-CRIT-COUNT-FOR-RULE
001840     END-IF
001850*
001860     IF WK-CRIT-COUNT-FOR-RULE GREATER THAN ZERO
001870        SET TRG-HAS-CRIT TO TRUE
001880        ADD 1 TO TRG-WITH-CRITERION-CT
001890        COMPUTE TRG-SCORE (TRG-IDX) ROUNDED =
001900                WK-WEIGHT-TRUE-SUM / WK-WEIGHT-ALL-SUM
001910     ELSE
001920        SET TRG-NO-CRIT TO TRUE
001930        MOVE ZERO            TO TRG-SCORE (TRG-IDX)
001940     END-IF.
001950 RDC1-200-EXIT.
001960     EXIT.
001970*
001980 RDC1-210-TEST-ONE-CRITERION.
001990     IF CRI-EL-RULE-ID (CRI-IDX) EQUAL TRG-RULE-ID (TRG-IDX)
002000        PERFORM RDC1-220-EVALUATE-CRITERION THRU RDC1-220-EXIT
002010        ADD 1 TO WK-CRIT-COUNT-FOR-RULE
002020        ADD CRI-EL-WEIGHT (CRI-IDX) TO WK-WEIGHT-ALL-SUM
002030        IF CRI-EL-TRUE (CRI-IDX)
002040           ADD CRI-EL-WEIGHT (CRI-IDX) TO WK-WEIGHT-TRUE-SUM
002050        END-IF
002060     END-IF.
002070 RDC1-210-EXIT.
002080     EXIT.
002090*
002100*----------------------------------------------------------------
002110* locate the named CONTEXT slot, build the two one-record
002120* working copies and CALL RDEC002, then fold CRI-IS-TRUE back
002130* into the master table
002140*----------------------------------------------------------------
002150 RDC1-220-EVALUATE-CRITERION.
002160     MOVE CRI-EL-RULE-ID (CRI-IDX)  TO WK-CRI-S-RULE-ID
002170     MOVE CRI-EL-SEQ (CRI-IDX)      TO WK-CRI-S-SEQ
002180     MOVE CRI-EL-CONTEXT-NAME (CRI-IDX)
002190                                     TO WK-CRI-S-CONTEXT-NAME
002200     MOVE CRI-EL-COMP-TYPE (CRI-IDX) TO WK-CRI-S-COMP-TYPE
002210     MOVE CRI-EL-VALUE-TYPE (CRI-IDX) TO WK-CRI-S-VALUE-TYPE
002220     MOVE CRI-EL-COMP-VALUE (CRI-IDX) TO WK-CRI-S-COMP-VALUE
002230     MOVE CRI-EL-WEIGHT (CRI-IDX)    TO WK-CRI-S-WEIGHT
002240     SET WK-CRI-S-FALSE              TO TRUE
002250
002260     SET CTX-IDX TO 1
002270     SEARCH ALL CTX-EL
002280        AT END
002290           PERFORM RDC1-900-RAISE-CONTEXT-NOT-FOUND
002300              THRU RDC1-900-EXIT
002310        WHEN CTX-EL-NAME (CTX-IDX) EQUAL WK-CRI-S-CONTEXT-NAME
002320           MOVE CTX-EL-NAME (CTX-IDX)  TO WK-CTX-S-NAME
002330           MOVE CTX-EL-VALUE-TYPE (CTX-IDX)
002340                                        TO WK-CTX-S-VALUE-TYPE
002350           MOVE CTX-EL-VALUE (CTX-IDX) TO WK-CTX-S-VALUE
002360     END-SEARCH
002370
002380     IF RES-CODE EQUAL ZERO
002390        CALL 'RDEC002' USING WK-CTX-SINGLE
002400                             WK-CRI-SINGLE
002410                             RES-RESULT
002420           ON EXCEPTION
002430              PERFORM RDC1-910-RAISE-CALL-FAILED
002440                 THRU RDC1-910-EXIT
002450        END-CALL
002460     END-IF
002470
002480     IF RES-CODE EQUAL ZERO
002490        IF WK-CRI-S-TRUE
002500           SET CRI-EL-TRUE (CRI-IDX) TO TRUE
002510        ELSE
002520           SET CRI-EL-FALSE (CRI-IDX) TO TRUE
002530        END-IF
002540     END-IF.
002550 RDC1-220-EXIT.
002560     EXIT.
002570*
002580 RDC1-900-RAISE-CONTEXT-NOT-FOUND.
002590     MOVE 220                 TO RES-CODE
002600     MOVE 'Context referenced by Criterion not found'
002610                               TO RES-DESCRIPTION
002620     MOVE WK-CRI-S-CONTEXT-NAME
002630                               TO RES-POSITION.
002640 RDC1-900-EXIT.
002650     EXIT.
002660*
002670 RDC1-910-RAISE-CALL-FAILED.
002680     MOVE 221                 TO RES-CODE
002690     MOVE 'CALL to RDEC002 failed'
002700                               TO RES-DESCRIPTION
002710     MOVE WK-CRI-S-CONTEXT-NAME
002720                               TO RES-POSITION.
002730 RDC1-910-EXIT.
002740     EXIT.
