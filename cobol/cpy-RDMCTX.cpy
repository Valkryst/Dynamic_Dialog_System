000010* **++ CONTEXT master record and in-memory CONTEXT table
000020*      one named, typed value slot per user/run snapshot
000030*----------------------------------------------------------------
000040 01 CTX-RECORD.
000050   03 CTX-NAME                 PIC X(30).
000060   03 CTX-VALUE-TYPE           PIC X(7).
000070     88 CTX-TYPE-NUMERIC         VALUE 'BYTE   ' 'SHORT  '
000080                                       'INTEGER' 'LONG   '
000090                                       'FLOAT  ' 'DOUBLE '.
000100     88 CTX-TYPE-BOOLEAN         VALUE 'BOOLEAN'.
000110     88 CTX-TYPE-STRING          VALUE 'STRING '.
000120   03 CTX-VALUE                 PIC X(30).
000130   03 FILLER                    PIC X(03).
000140*
000150 01 CTX-MASTER-AREA.
000160   03 CTX-TOTAL                PIC 9(5)   COMP VALUE ZERO.
000170   03 FILLER                   PIC X(03).
000180   03 CTX-TB.
000190     05 CTX-EL OCCURS 0 TO 09999
000200                DEPENDING ON CTX-TOTAL
000210                INDEXED BY CTX-IDX.
000220       10 CTX-EL-NAME          PIC X(30).
000230       10 CTX-EL-VALUE-TYPE    PIC X(7).
000240       10 CTX-EL-VALUE         PIC X(30).
000250       10 FILLER               PIC X(03).
