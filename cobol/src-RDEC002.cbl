000010CBL OPT(2)
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    RDEC002.
000040 AUTHOR.        MORALES.
000050 INSTALLATION.  CORPORATE DATA CENTER - BATCH SYSTEMS GROUP.
000060 DATE-WRITTEN.  09/14/87.
000070 DATE-COMPILED.
000080 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000090*----------------------------------------------------------------
000100* RDEC002
000110* **++ typed Criterion comparator, CALLed once per Criterion by
000120*      RDEC001. Looks up the Context's and Criterion's declared
000130*      ValueType, checks the two agree, parses both text values
000140*      per that type, confirms the requested operator is legal
000150*      for the type, applies it, and sets CRI-IS-TRUE.
000160*----------------------------------------------------------------
000170* CHANGE LOG
000180*----------------------------------------------------------------
000190*DATE      BY   REQUEST   DESCRIPTION                       TAG
000200*--------- ---- --------- -------------------------------- ----
000210*09/14/87  JM   RDE-0011  Original coding - numeric/boolean/      RDE01
000220*                         string comparator split out of          RDE01
000230*                         the scoring pass per design review      RDE01
000240*02/19/89  JM   RDE-0048  Added LE/GE operators, fixed            RDE02
000250*                         sign handling on negative weights       RDE02
000260*11/02/91  TCB  RDE-0097  Fuzzy ValueType match added for         RDE03
000270*                         hand-keyed Criterion load forms         RDE03
000280*07/08/94  TCB  RDE-0133  BOOLEAN/STRING operator edit per        RDE04
000290*                         audit finding - EQ/NE only              RDE04
000300*08/30/96  SDR  RDE-0161  NUMVAL-style parser replaced with       RDE05
000310*                         manual scan, no runtime library         RDE05
000320*                         dependency on this CALL path            RDE05
000330*01/22/99  SDR  RDE-0182  Y2K REVIEW - no date fields in          RDE06
000340*                         this module, no change required         RDE06
000350*03/11/99  SDR  RDE-0191  Audit finding - RDE-0161's manual       RDE07
000360*                         scan found the decimal point but        RDE07
000370*                         never built the number. Digit           RDE07
000380*                         extraction wired up in RDC2-410/411.    RDE07
000390*                         Also widened the type-not-found test    RDE07
000400*                         in RDC2-000-MAIN to cover CTX-VALUE-    RDE07
000410*                         TYPE, not just CRI-VALUE-TYPE           RDE07
000420*04/19/99  SDR  RDE-0199  Audit finding - fuzzy ValueType match   RDE08
000430*                         anchored on trailing blanks only,       RDE08
000440*                         missing a candidate name embedded in    RDE08
000450*                         the middle of the input. RDC2-102/103   RDE08
000460*                         now scan by the candidate's own         RDE08
000470*                         trimmed length (RDC2-104/105/106/107)   RDE08
000480*----------------------------------------------------------------
000490 ENVIRONMENT DIVISION.
000500*
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER.    IBM-370.
000530 OBJECT-COMPUTER.    IBM-370.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     UPSI-0 IS RDE2-TRACE-SWITCH
000570         ON STATUS IS RDE2-TRACE-ON
000580     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE
000590     CLASS SIGN-VALID   IS '+', '-'.
000600*
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630**
000640 DATA DIVISION.
000650**
000660 FILE SECTION.
000670**
000680 WORKING-STORAGE SECTION.
000690*
000700 01 WK-LITERALS.
000710   03 WK-PGM-NAME               PIC X(8)  VALUE 'RDEC002'.
000720   03 WK-TRUE                   PIC X(1)  VALUE 'Y'.
000730   03 WK-FALSE                  PIC X(1)  VALUE 'N'.
000740   03 FILLER                    PIC X(10).
000750*
000760 01 WK-VALUE-TYPE-TABLE-AREA.
000770   03 WK-VTY-TB.
000780* fixed search order for the fuzzy-match fallback -
000790* BYTE,SHORT,INTEGER,LONG,FLOAT,DOUBLE,BOOLEAN,STRING,MP3,OGG,WAV
000800     05 FILLER                 PIC X(9) VALUE 'BYTE     '.
000810     05 FILLER                 PIC X(9) VALUE 'SHORT    '.
000820     05 FILLER                 PIC X(9) VALUE 'INTEGER  '.
000830     05 FILLER                 PIC X(9) VALUE 'LONG     '.
000840     05 FILLER                 PIC X(9) VALUE 'FLOAT    '.
000850     05 FILLER                 PIC X(9) VALUE 'DOUBLE   '.
000860     05 FILLER                 PIC X(9) VALUE 'BOOLEAN  '.
000870     05 FILLER                 PIC X(9) VALUE 'STRING   '.
000880     05 FILLER                 PIC X(9) VALUE 'MP3      '.
000890     05 FILLER                 PIC X(9) VALUE 'OGG      '.
000900     05 FILLER                 PIC X(9) VALUE 'WAV      '.
000910   03 WK-VTY-EL REDEFINES WK-VTY-TB
000920                 OCCURS 11 TIMES INDEXED BY VTY-IDX
000930                 PIC X(9).
000940*
000950 01 WK-COMP-FELDER.
000960   03 W4-I1                     PIC S9(4) COMP.
000970   03 W4-I2                     PIC S9(4) COMP.
000980   03 W4-DOT-POS                PIC S9(4) COMP.
000990   03 W4-TEXT-LEN                PIC S9(4) COMP.
001000   03 W4-INT-LEN                PIC S9(4) COMP.
001010   03 W4-NAME-LEN                PIC S9(4) COMP.
001020   03 W9-SCALE                  PIC S9(9) COMP.
001030   03 FILLER                    PIC X(02).
001040*
001050 01 WK-PARSE-AREA.
001060   03 WK-CTX-NUMBER             PIC S9(9)V999999 COMP-3.
001070   03 WK-CRI-NUMBER             PIC S9(9)V999999 COMP-3.
001080   03 WK-SIGN-FACTOR            PIC S9(1)        COMP-3.
001090   03 FILLER                    PIC X(4).
001100*
001110 01 WK-TEXT-SCRATCH.
001120   03 WK-SCRATCH-TEXT           PIC X(30).
001130   03 WK-SCRATCH-INT-PART       PIC X(30).
001140   03 FILLER REDEFINES WK-SCRATCH-INT-PART.
001150     05 WK-SCRATCH-INT-DIGITS   PIC 9(9).
001160     05 FILLER                 PIC X(21).
001170   03 WK-SCRATCH-DEC-PART       PIC X(30).
001180   03 FILLER REDEFINES WK-SCRATCH-DEC-PART.
001190     05 WK-SCRATCH-DEC-DIGITS   PIC 9(6).
001200     05 FILLER                 PIC X(24).
001210   03 FILLER                   PIC X(08).
001220*
001230 01 WK-VALUE-TYPE-CODES.
001240   03 WK-CTX-TYPE-CODE          PIC 9(2).
001250     88 WK-CTX-TYPE-NOT-FOUND     VALUE ZERO.
001260   03 WK-CRI-TYPE-CODE          PIC 9(2).
001270     88 WK-CRI-TYPE-NOT-FOUND     VALUE ZERO.
001280   03 FILLER                    PIC X(04).
001290* packed view used only by the trace display under UPSI-0
001300 01 WK-VALUE-TYPE-CODES-PACKED REDEFINES WK-VALUE-TYPE-CODES.
001310   03 WK-TYPE-CODE-PAIR         PIC 9(4).
001320   03 FILLER                    PIC X(04).
001330*
001340 01 WK-SWITCHES.
001350   03 WK-TYPE-IS-NUMERIC        PIC X(1) VALUE 'N'.
001360     88 TYPE-IS-NUMERIC           VALUE 'Y'.
001370   03 WK-TYPE-IS-BOOLEAN        PIC X(1) VALUE 'N'.
001380     88 TYPE-IS-BOOLEAN           VALUE 'Y'.
001390   03 WK-TYPE-IS-STRING         PIC X(1) VALUE 'N'.
001400     88 TYPE-IS-STRING            VALUE 'Y'.
001410   03 FILLER                    PIC X(02).
001420*
001430 LINKAGE SECTION.
001440 COPY RDMCTX.
001450 COPY RDMCRI.
001460 COPY RDMRES.
001470*
001480 PROCEDURE DIVISION USING CTX-RECORD
001490                          CRI-RECORD
001500                          RES-RESULT.
001510*
001520 RDC2-000-MAIN.
001530     MOVE ZERO                 TO RES-CODE
001540     MOVE SPACE                TO RES-DESCRIPTION
001550                                   RES-POSITION
001560
001570     MOVE CTX-VALUE-TYPE       TO WK-SCRATCH-TEXT
001580     PERFORM RDC2-100-LOOKUP-VALUE-TYPE THRU RDC2-100-EXIT
001590     MOVE WK-CRI-TYPE-CODE     TO WK-CTX-TYPE-CODE
001600
001610     MOVE CRI-VALUE-TYPE       TO WK-SCRATCH-TEXT
001620     PERFORM RDC2-100-LOOKUP-VALUE-TYPE THRU RDC2-100-EXIT
001630
001640     IF WK-CTX-TYPE-NOT-FOUND OR WK-CRI-TYPE-NOT-FOUND
001650        PERFORM RDC2-900-RAISE-TYPE-NOT-FOUND THRU RDC2-900-EXIT
001660        GOBACK
001670     END-IF
001680
001690     IF WK-CTX-TYPE-CODE NOT EQUAL WK-CRI-TYPE-CODE
001700        PERFORM RDC2-910-RAISE-TYPE-MISMATCH THRU RDC2-910-EXIT
001710        GOBACK
001720     END-IF
001730
001740     PERFORM RDC2-200-CLASSIFY-TYPE THRU RDC2-200-EXIT
001750
001760     PERFORM RDC2-300-CHECK-OPERATOR-LEGAL THRU RDC2-300-EXIT
001770     IF RES-CODE NOT EQUAL ZERO
001780        GOBACK
001790     END-IF
001800
001810     EVALUATE TRUE
001820        WHEN TYPE-IS-NUMERIC
001830           PERFORM RDC2-400-COMPARE-NUMERIC THRU RDC2-400-EXIT
001840        WHEN TYPE-IS-BOOLEAN OR TYPE-IS-STRING
001850           PERFORM RDC2-500-COMPARE-TEXT THRU RDC2-500-EXIT
001860     END-EVALUATE
001870
001880     GOBACK.
001890*
001900*----------------------------------------------------------------
001910* ValueType.getValueTypeByName - exact match first, then the
001920* fuzzy substring fallback in the fixed BYTE..WAV search order.
001930* RDE-0199 - the fuzzy fallback now tests each candidate name
001940* against every position in the input's significant (non-blank)
001950* text, not just a fixed-width window anchored on trailing
001960* blanks, so an embedded candidate name (e.g. "XBYTEXX") is
001970* found as a true substring and not just as a trailing token
001980*----------------------------------------------------------------
001990 RDC2-100-LOOKUP-VALUE-TYPE.
002000     MOVE ZERO                 TO WK-CRI-TYPE-CODE
002010     SET VTY-IDX               TO 1
002020     SEARCH WK-VTY-EL
002030        AT END
002040           PERFORM RDC2-101-FUZZY-VALUE-TYPE THRU RDC2-101-EXIT
002050        WHEN WK-VTY-EL (VTY-IDX) (1:7) EQUAL WK-SCRATCH-TEXT
002060           SET WK-CRI-TYPE-CODE TO VTY-IDX
002070     END-SEARCH.
002080 RDC2-100-EXIT.
002090     EXIT.
002100*
002110 RDC2-101-FUZZY-VALUE-TYPE.
002120     INSPECT WK-SCRATCH-TEXT
002130         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
002140                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002150     PERFORM RDC2-104-FIND-TEXT-LEN THRU RDC2-104-EXIT
002160     SET VTY-IDX               TO 1
002170     PERFORM RDC2-102-FUZZY-SCAN THRU RDC2-102-EXIT
002180         VARYING VTY-IDX FROM 1 BY 1
002190         UNTIL VTY-IDX > 11
002200         OR WK-CRI-TYPE-CODE NOT EQUAL ZERO.
002210 RDC2-101-EXIT.
002220     EXIT.
002230*
002240* RDE-0199 - scan start is bounded by the candidate's own
002250* trimmed length, not a fixed 9-byte window, so the candidate
002260* is tested as a substring at every position it could occupy
002270 RDC2-102-FUZZY-SCAN.
002280     PERFORM RDC2-105-FIND-NAME-LEN THRU RDC2-105-EXIT
002290     COMPUTE W4-INT-LEN = W4-TEXT-LEN - W4-NAME-LEN + 1
002300     MOVE ZERO                 TO W4-I1
002310     PERFORM RDC2-103-FUZZY-TEST THRU RDC2-103-EXIT
002320         VARYING W4-I1 FROM 1 BY 1
002330         UNTIL W4-I1 > W4-INT-LEN
002340         OR WK-CRI-TYPE-CODE NOT EQUAL ZERO.
002350 RDC2-102-EXIT.
002360     EXIT.
002370*
002380 RDC2-103-FUZZY-TEST.
002390     IF WK-SCRATCH-TEXT (W4-I1:W4-NAME-LEN)
002400        EQUAL WK-VTY-EL (VTY-IDX) (1:W4-NAME-LEN)
002410        SET WK-CRI-TYPE-CODE   TO VTY-IDX
002420     END-IF.
002430 RDC2-103-EXIT.
002440     EXIT.
002450*
002460* RDE-0199 - true end of the significant (non-blank) input text,
002470* so the substring scan never wanders into the trailing pad
002480 RDC2-104-FIND-TEXT-LEN.
002490     MOVE 1                    TO W4-I2
002500     PERFORM RDC2-106-SCAN-TEXT-END THRU RDC2-106-EXIT
002510         VARYING W4-I2 FROM 1 BY 1
002520         UNTIL W4-I2 > 30
002530         OR WK-SCRATCH-TEXT (W4-I2:1) EQUAL SPACE
002540     COMPUTE W4-TEXT-LEN = W4-I2 - 1.
002550 RDC2-104-EXIT.
002560     EXIT.
002570*
002580* RDE-0199 - true end of this candidate's name within its
002590* space-padded PIC X(9) table slot
002600 RDC2-105-FIND-NAME-LEN.
002610     MOVE 1                    TO W4-I2
002620     PERFORM RDC2-107-SCAN-NAME-END THRU RDC2-107-EXIT
002630         VARYING W4-I2 FROM 1 BY 1
002640         UNTIL W4-I2 > 9
002650         OR WK-VTY-EL (VTY-IDX) (W4-I2:1) EQUAL SPACE
002660     COMPUTE W4-NAME-LEN = W4-I2 - 1.
002670 RDC2-105-EXIT.
002680     EXIT.
002690*
002700 RDC2-106-SCAN-TEXT-END.
002710     CONTINUE.
002720 RDC2-106-EXIT.
002730     EXIT.
002740*
002750 RDC2-107-SCAN-NAME-END.
002760     CONTINUE.
002770 RDC2-107-EXIT.
002780     EXIT.
002790*
002800*----------------------------------------------------------------
002810* classify the agreed ValueType into numeric/boolean/string for
002820* the legal-operator edit and for the comparator dispatch
002830*----------------------------------------------------------------
002840 RDC2-200-CLASSIFY-TYPE.
002850     MOVE 'N'                  TO WK-TYPE-IS-NUMERIC
002860                                   WK-TYPE-IS-BOOLEAN
002870                                   WK-TYPE-IS-STRING
002880     EVALUATE WK-CRI-TYPE-CODE
002890        WHEN 1 THRU 6
002900           MOVE 'Y'            TO WK-TYPE-IS-NUMERIC
002910        WHEN 7
002920           MOVE 'Y'            TO WK-TYPE-IS-BOOLEAN
002930        WHEN 8
002940           MOVE 'Y'            TO WK-TYPE-IS-STRING
002950        WHEN OTHER
002960           PERFORM RDC2-920-RAISE-MEDIA-TYPE THRU RDC2-920-EXIT
002970     END-EVALUATE.
002980 RDC2-200-EXIT.
002990     EXIT.
003000*
003010*----------------------------------------------------------------
003020* numeric types accept all six operators; BOOLEAN and STRING
003030* accept only EQ and NE
003040*----------------------------------------------------------------
003050 RDC2-300-CHECK-OPERATOR-LEGAL.
003060     IF TYPE-IS-NUMERIC
003070        IF CRI-OP-EQ OR CRI-OP-LT OR CRI-OP-GT
003080        OR CRI-OP-LE OR CRI-OP-GE OR CRI-OP-NE
003090           CONTINUE
003100        ELSE
003110           PERFORM RDC2-930-RAISE-BAD-OPERATOR THRU RDC2-930-EXIT
003120        END-IF
003130     ELSE
003140        IF CRI-OP-EQ OR CRI-OP-NE
003150           CONTINUE
003160        ELSE
003170           PERFORM RDC2-930-RAISE-BAD-OPERATOR THRU RDC2-930-EXIT
003180        END-IF
003190     END-IF.
003200 RDC2-300-EXIT.
003210     EXIT.
003220*
003230*----------------------------------------------------------------
003240* numeric comparator - manual text-to-packed conversion, no
003250* runtime NUMVAL dependency
003260*----------------------------------------------------------------
003270 RDC2-400-COMPARE-NUMERIC.
003280     MOVE CTX-VALUE             TO WK-SCRATCH-TEXT
003290     PERFORM RDC2-410-CONVERT-TEXT-TO-NUMBER THRU RDC2-410-EXIT
003300     MOVE WK-CRI-NUMBER          TO WK-CTX-NUMBER
003310
003320     MOVE CRI-COMPARISON-VALUE   TO WK-SCRATCH-TEXT
003330     PERFORM RDC2-410-CONVERT-TEXT-TO-NUMBER THRU RDC2-410-EXIT
003340
003350     SET CRI-FALSE               TO TRUE
003360     EVALUATE TRUE
003370        WHEN CRI-OP-EQ
003380           IF WK-CTX-NUMBER EQUAL WK-CRI-NUMBER
003390              SET CRI-TRUE      TO TRUE
003400           END-IF
003410        WHEN CRI-OP-LT
003420           IF WK-CTX-NUMBER LESS THAN WK-CRI-NUMBER
003430              SET CRI-TRUE      TO TRUE
003440           END-IF
003450        WHEN CRI-OP-GT
003460           IF WK-CTX-NUMBER GREATER THAN WK-CRI-NUMBER
003470              SET CRI-TRUE      TO TRUE
003480           END-IF
003490        WHEN CRI-OP-LE
003500           IF WK-CTX-NUMBER NOT GREATER THAN WK-CRI-NUMBER
003510              SET CRI-TRUE      TO TRUE
003520           END-IF
003530        WHEN CRI-OP-GE
003540           IF WK-CTX-NUMBER NOT LESS THAN WK-CRI-NUMBER
003550              SET CRI-TRUE      TO TRUE
003560           END-IF
003570        WHEN CRI-OP-NE
003580           IF WK-CTX-NUMBER NOT EQUAL WK-CRI-NUMBER
003590              SET CRI-TRUE      TO TRUE
003600           END-IF
003610     END-EVALUATE.
003620 RDC2-400-EXIT.
003630     EXIT.
003640*
003650* WK-SCRATCH-TEXT in, WK-CRI-NUMBER out (reused as a scratch
003660* result so the caller can MOVE it wherever it needs it)
003670* RDE07 - 03/11/99 - the dot scan below used to find the dot
003680* RDE07 - and stop, leaving WK-CRI-NUMBER at zero - digit
003690* RDE07 - extraction completed per RDE-0191, see log up top
003700 RDC2-410-CONVERT-TEXT-TO-NUMBER.
003710     MOVE ZERO                  TO WK-CRI-NUMBER
003720                                    W4-DOT-POS
003730                                    W4-INT-LEN
003740     MOVE +1                    TO WK-SIGN-FACTOR
003750     MOVE 1                     TO W4-I2
003760     MOVE ZEROES                TO WK-SCRATCH-INT-PART
003770                                    WK-SCRATCH-DEC-PART
003780
003790     IF WK-SCRATCH-TEXT (1:1) EQUAL '-'
003800        MOVE -1                 TO WK-SIGN-FACTOR
003810        MOVE 2                  TO W4-I2
003820     END-IF
003830
003840     PERFORM RDC2-411-FIND-DOT THRU RDC2-411-EXIT
003850         VARYING W4-I1 FROM W4-I2 BY 1
003860         UNTIL W4-I1 > 30
003870         OR WK-SCRATCH-TEXT (W4-I1:1) EQUAL '.'
003880         OR WK-SCRATCH-TEXT (W4-I1:1) EQUAL SPACE
003890
003900     IF WK-SCRATCH-TEXT (W4-I1:1) EQUAL '.'
003910        MOVE W4-I1               TO W4-DOT-POS
003920        COMPUTE W4-INT-LEN = W4-DOT-POS - W4-I2
003930     ELSE
003940        COMPUTE W4-INT-LEN = W4-I1 - W4-I2
003950     END-IF
003960*
003970*    right-justify the integer digits into the zero-filled
003980*    9-digit view so WK-SCRATCH-INT-DIGITS reads as a whole
003990*    number straight off WK-SCRATCH-INT-PART
004000     IF W4-INT-LEN GREATER THAN ZERO
004010        COMPUTE W4-TEXT-LEN = 10 - W4-INT-LEN
004020        MOVE WK-SCRATCH-TEXT (W4-I2:W4-INT-LEN)
004030             TO WK-SCRATCH-INT-PART (W4-TEXT-LEN:W4-INT-LEN)
004040     END-IF
004050*
004060*    left-justify the decimal digits (max 6, same as WK-CRI-
004070*    NUMBER'S V999999), zero-filled on the right, so dividing
004080*    WK-SCRATCH-DEC-DIGITS by W9-SCALE gives the fraction
004090     IF W4-DOT-POS GREATER THAN ZERO
004100        COMPUTE W4-I2 = W4-DOT-POS + 1
004110        PERFORM RDC2-412-FIND-DEC-END THRU RDC2-412-EXIT
004120            VARYING W4-I1 FROM W4-I2 BY 1
004130            UNTIL W4-I1 > 30
004140            OR WK-SCRATCH-TEXT (W4-I1:1) EQUAL SPACE
004150            OR W4-I1 EQUAL W4-DOT-POS + 7
004160        COMPUTE W4-TEXT-LEN = W4-I1 - W4-I2
004170        IF W4-TEXT-LEN GREATER THAN ZERO
004180           MOVE WK-SCRATCH-TEXT (W4-I2:W4-TEXT-LEN)
004190                TO WK-SCRATCH-DEC-PART (1:W4-TEXT-LEN)
004200        END-IF
004210     END-IF
004220*
004230     MOVE 1000000               TO W9-SCALE
004240     COMPUTE WK-CRI-NUMBER ROUNDED =
004250             WK-SCRATCH-INT-DIGITS +
004260             (WK-SCRATCH-DEC-DIGITS / W9-SCALE)
004270
004280     IF WK-SIGN-FACTOR EQUAL -1
004290        COMPUTE WK-CRI-NUMBER = WK-CRI-NUMBER * -1
004300     END-IF.
004310 RDC2-410-EXIT.
004320     EXIT.
004330*
004340 RDC2-411-FIND-DOT.
004350     CONTINUE.
004360 RDC2-411-EXIT.
004370     EXIT.
004380*
004390 RDC2-412-FIND-DEC-END.
004400     CONTINUE.
004410 RDC2-412-EXIT.
004420     EXIT.
004430*
004440*----------------------------------------------------------------
004450* BOOLEAN/STRING comparator - ordinary text equality, EQ/NE only
004460*----------------------------------------------------------------
004470 RDC2-500-COMPARE-TEXT.
004480     SET CRI-FALSE               TO TRUE
004490     EVALUATE TRUE
004500        WHEN CRI-OP-EQ
004510           IF CTX-VALUE EQUAL CRI-COMPARISON-VALUE
004520              SET CRI-TRUE       TO TRUE
004530           END-IF
004540        WHEN CRI-OP-NE
004550           IF CTX-VALUE NOT EQUAL CRI-COMPARISON-VALUE
004560              SET CRI-TRUE       TO TRUE
004570           END-IF
004580     END-EVALUATE.
004590 RDC2-500-EXIT.
004600     EXIT.
004610*
004620*----------------------------------------------------------------
004630* error paragraphs - set RES-RESULT and return to RDEC001
004640*----------------------------------------------------------------
004650 RDC2-900-RAISE-TYPE-NOT-FOUND.
004660     MOVE 210                   TO RES-CODE
004670     MOVE 'ValueType does not exist'
004680                                 TO RES-DESCRIPTION
004690     MOVE CRI-CONTEXT-NAME      TO RES-POSITION.
004700 RDC2-900-EXIT.
004710     EXIT.
004720*
004730 RDC2-910-RAISE-TYPE-MISMATCH.
004740     MOVE 211                   TO RES-CODE
004750     MOVE 'Context/Criterion ValueType mismatch'
004760                                 TO RES-DESCRIPTION
004770     MOVE CRI-CONTEXT-NAME      TO RES-POSITION.
004780 RDC2-910-EXIT.
004790     EXIT.
004800*
004810 RDC2-920-RAISE-MEDIA-TYPE.
004820     MOVE 212                   TO RES-CODE
004830     MOVE 'Media ValueType is not comparable'
004840                                 TO RES-DESCRIPTION
004850     MOVE CRI-CONTEXT-NAME      TO RES-POSITION.
004860 RDC2-920-EXIT.
004870     EXIT.
004880*
004890 RDC2-930-RAISE-BAD-OPERATOR.
004900     MOVE 213                   TO RES-CODE
004910     MOVE 'Comparison operator not legal for this ValueType'
004920                                 TO RES-DESCRIPTION
004930     MOVE CRI-CONTEXT-NAME      TO RES-POSITION.
004940 RDC2-930-EXIT.
004950     EXIT.
