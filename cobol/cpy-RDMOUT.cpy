000010* **++ RESPONSE-OUTPUT report lines - one detail line per
000020*      emitted Response, plus the added trailer sanity total
000030*----------------------------------------------------------------
000040 01 OUT-DETAIL-LINE.
000050   03 OUT-EVENT                PIC X(20).
000060   03 FILLER                   PIC X(02) VALUE SPACE.
000070   03 OUT-RULE-ID              PIC 9(6).
000080   03 FILLER                   PIC X(02) VALUE SPACE.
000090   03 OUT-RESP-TYPE            PIC X(20).
000100   03 FILLER                   PIC X(02) VALUE SPACE.
000110   03 OUT-RESP-VALUE           PIC X(60).
000120*
000130 01 OUT-TRAILER-LINE.
000140   03 FILLER                   PIC X(10) VALUE SPACE.
000150   03 OUT-TR-LEGEND-1          PIC X(20) VALUE
000160          'EVENTS PROCESSED....'.
000170   03 OUT-TR-EVENT-COUNT       PIC ZZZ,ZZ9.
000180   03 FILLER                   PIC X(10) VALUE SPACE.
000190   03 OUT-TR-LEGEND-2          PIC X(20) VALUE
000200          'RESPONSES EMITTED...'.
000210   03 OUT-TR-RESPONSE-COUNT    PIC ZZZ,ZZ9.
000220   03 FILLER                   PIC X(38) VALUE SPACE.
