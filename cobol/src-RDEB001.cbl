000010CBL OPT(2)
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    RDEB001.
000040 AUTHOR.        ALAIMO.
000050 INSTALLATION.  CORPORATE DATA CENTER - BATCH SYSTEMS GROUP.
000060 DATE-WRITTEN.  08/17/87.
000070 DATE-COMPILED.
000080 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000090*----------------------------------------------------------------
000100* RDEB001
000110* **++ Dynamic Dialog batch driver. Loads the four master files
000120*      (CONTEXT, RULE, CRITERION, RESPONSE) into memory, reads
000130*      EVENT-TRANSACTION one Event name per record, CALLs
000140*      RDEC001 to score the triggered Rules and RDES001 to pick
000150*      the winner, writes the winner's RESPONSE rows to
000160*      RESPONSE-OUTPUT, then rewrites the RULE master carrying
000170*      forward the updated LAST-USED-TIME control fields.
000180*----------------------------------------------------------------
000190* CHANGE LOG
000200*----------------------------------------------------------------
000210*DATE      BY   REQUEST   DESCRIPTION                       TAG
000220*--------- ---- --------- -------------------------------- ----
000230*08/17/87  FA   RDE-0001  Original coding                         RDE01   
000240*09/02/87  FA   RDE-0009  Split criterion scoring out to the      RDE01   
000250*                         RDEC001/RDEC002 CALL chain              RDE01   
000260*10/19/87  FA   RDE-0017  Added RDES001 CALL for Rule select      RDE01   
000270*06/05/88  JM   RDE-0028  RULE master rewrite step added -        RDE02   
000280*                         LAST-USED-TIME now survives past        RDE02   
000290*                         end of run instead of resetting         RDE02   
000300*                         every batch                             RDE02   
000310*11/30/90  RWT  RDE-0075  Batch timestamp seeds FUNCTION          RDE03   
000320*                         RANDOM once per run per RDES001         RDE03   
000330*                         ticket RDE-0074                         RDE03   
000340*04/14/95  TCB  RDE-0148  Trailer total line added to             RDE04   
000350*                         RESPONSE-OUTPUT per ops request         RDE04   
000360*01/22/99  SDR  RDE-0182  Y2K FIX - ACCEPT FROM DATE windowed     RDE05   
000370*                         through B050-COMPUTE-BATCH-TIMESTAMP    RDE05   
000380*                         century test (YY < 50 = 20YY) rather    RDE05   
000390*                         than assuming 19YY                      RDE05   
000400*03/09/99  SDR  RDE-0184  Y2K FOLLOWUP - leap day table in        RDE06   
000410*                         B050 re-verified through 2099, no       RDE06   
000420*                         century-divisible exception needed      RDE06   
000430*                         before then                             RDE06   
000440*03/11/99  SDR  RDE-0191  RUL-EL-CRIT-COUNT wired up at load -    RDE07   
000450*                         B222 now bumps it per matching          RDE07   
000460*                         CRITERION row so RDEC001 can cross-     RDE07   
000470*                         check its own per-RULE tally against    RDE07   
000480*                         it (field sat at zero, unused, since    RDE07   
000490*                         it was added)                           RDE07   
000500*----------------------------------------------------------------
000510 ENVIRONMENT DIVISION.
000520*
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.    IBM-370.
000550 OBJECT-COMPUTER.    IBM-370.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     UPSI-0 IS RDB1-TRACE-SWITCH
000590         ON STATUS IS RDB1-TRACE-ON
000600     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.
000610*
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT CTX-MASTER-FILE
000650         ASSIGN TO CTXMSTR
000660         FILE STATUS IS WK-CTX-FILE-STATUS.
000670     SELECT RUL-MASTER-FILE-IN
000680         ASSIGN TO RULMSTI
000690         FILE STATUS IS WK-RUL-IN-FILE-STATUS.
000700     SELECT RUL-MASTER-FILE-OUT
000710         ASSIGN TO RULMSTO
000720         FILE STATUS IS WK-RUL-OUT-FILE-STATUS.
000730     SELECT CRI-MASTER-FILE
000740         ASSIGN TO CRIMSTR
000750         FILE STATUS IS WK-CRI-FILE-STATUS.
000760     SELECT RSP-MASTER-FILE
000770         ASSIGN TO RSPMSTR
000780         FILE STATUS IS WK-RSP-FILE-STATUS.
000790     SELECT EVT-TRANSACTION-FILE
000800         ASSIGN TO EVTTRAN
000810         FILE STATUS IS WK-EVT-FILE-STATUS.
000820     SELECT RSP-OUTPUT-FILE
000830         ASSIGN TO RSPOUT
000840         FILE STATUS IS WK-OUT-FILE-STATUS.
000850*
000860 DATA DIVISION.
000870*
000880 FILE SECTION.
000890*
000900 FD  CTX-MASTER-FILE
000910     RECORDING MODE IS F.
000920 01 CTX-MASTER-RECORD.
000930   03 FILLER                    PIC X(67).
000940*
000950 FD  RUL-MASTER-FILE-IN
000960     RECORDING MODE IS F.
000970 01 RUL-MASTER-RECORD-IN.
000980   03 FILLER                    PIC X(92).
000990*
001000 FD  RUL-MASTER-FILE-OUT
001010     RECORDING MODE IS F.
001020 01 RUL-MASTER-RECORD-OUT.
001030   03 FILLER                    PIC X(92).
001040*
001050 FD  CRI-MASTER-FILE
001060     RECORDING MODE IS F.
001070 01 CRI-MASTER-RECORD.
001080   03 FILLER                    PIC X(83).
001090*
001100 FD  RSP-MASTER-FILE
001110     RECORDING MODE IS F.
001120 01 RSP-MASTER-RECORD.
001130   03 FILLER                    PIC X(86).
001140*
001150 FD  EVT-TRANSACTION-FILE
001160     RECORDING MODE IS F.
001170 01 EVT-TRANSACTION-RECORD.
001180   03 FILLER                    PIC X(20).
001190*
001200 FD  RSP-OUTPUT-FILE
001210     RECORDING MODE IS F.
001220 01 RSP-OUTPUT-RECORD.
001230   03 FILLER                    PIC X(112).
001240*
001250 WORKING-STORAGE SECTION.
001260*
001270 01 WK-FILE-STATUSES.
001280   03 WK-CTX-FILE-STATUS        PIC X(2).
001290     88 WK-CTX-OK                  VALUE '00'.
001300     88 WK-CTX-EOF                 VALUE '10'.
001310   03 WK-RUL-IN-FILE-STATUS     PIC X(2).
001320     88 WK-RUL-IN-OK               VALUE '00'.
001330     88 WK-RUL-IN-EOF              VALUE '10'.
001340   03 WK-RUL-OUT-FILE-STATUS    PIC X(2).
001350     88 WK-RUL-OUT-OK              VALUE '00'.
001360   03 WK-CRI-FILE-STATUS        PIC X(2).
001370     88 WK-CRI-OK                  VALUE '00'.
001380     88 WK-CRI-EOF                 VALUE '10'.
001390   03 WK-RSP-FILE-STATUS        PIC X(2).
001400     88 WK-RSP-OK                  VALUE '00'.
001410     88 WK-RSP-EOF                 VALUE '10'.
001420   03 WK-EVT-FILE-STATUS        PIC X(2).
001430     88 WK-EVT-OK                  VALUE '00'.
001440     88 WK-EVT-EOF                 VALUE '10'.
001450   03 WK-OUT-FILE-STATUS        PIC X(2).
001460     88 WK-OUT-OK                  VALUE '00'.
001470*
001480 01 WK-SWITCHES.
001490   03 WK-EVT-EOF-SW             PIC X(1) VALUE 'N'.
001500     88 EVT-EOF                    VALUE 'Y'.
001510   03 FILLER                    PIC X(03).
001520*
001530 01 WK-COUNTERS.
001540   03 WK-EVENTS-PROCESSED       PIC 9(7)  COMP VALUE ZERO.
001550   03 WK-RESPONSES-WRITTEN      PIC 9(7)  COMP VALUE ZERO.
001560   03 FILLER                    PIC X(04).
001570*
001580 01 WK-COMP-FELDER.
001590   03 W5-IDX                    PIC S9(5) COMP.
001600*
001610*----------------------------------------------------------------
001620* batch-run timestamp - epoch seconds, computed once at start
001630* of run and reused for every Event's Case E age calc and for
001640* the winning Rule's new RULE-LAST-USED-TIME
001650*----------------------------------------------------------------
001660 01 WK-CURRENT-TIME-AREA.
001670   03 WK-CURRENT-TIME           PIC 9(11) COMP-3.
001680   03 FILLER                    PIC X(04).
001690*
001700 01 WK-CLOCK-RAW.
001710   03 WK-RAW-DATE                PIC 9(6).
001720   03 WK-RAW-TIME                PIC 9(8).
001730* YY/MM/DD view of the raw ACCEPT FROM DATE value
001740 01 WK-CLOCK-DATE-PARTS REDEFINES WK-CLOCK-RAW.
001750   03 WK-YY                      PIC 9(2).
001760   03 WK-MM                      PIC 9(2).
001770   03 WK-DD                      PIC 9(2).
001780   03 FILLER                     PIC 9(8).
001790* HH/MI/SS view of the raw ACCEPT FROM TIME value
001800 01 WK-CLOCK-TIME-PARTS REDEFINES WK-CLOCK-RAW.
001810   03 FILLER                     PIC 9(6).
001820   03 WK-HH                      PIC 9(2).
001830   03 WK-MI                      PIC 9(2).
001840   03 WK-SS                      PIC 9(2).
001850   03 FILLER                     PIC 9(2).
001860*
001870 01 WK-DATE-MATH.
001880   03 WK-CENTURY                 PIC 9(2)  COMP.
001890   03 WK-FULL-YEAR                PIC 9(4)  COMP.
001900   03 WK-YEARS-SINCE-1970         PIC 9(4)  COMP.
001910   03 WK-LEAP-DAY-COUNT           PIC 9(4)  COMP.
001920   03 WK-CUM-MONTH-DAYS           PIC 9(4)  COMP.
001930   03 WK-LEAP-YEAR-SW             PIC X(1).
001940     88 WK-IS-LEAP-YEAR              VALUE 'Y'.
001950   03 WK-TOTAL-DAYS               PIC 9(7)  COMP.
001960   03 WK-TEMP-QUOT                PIC 9(4)  COMP.
001970   03 WK-TEMP-REM                 PIC 9(4)  COMP.
001980   03 FILLER                      PIC X(03).
001990*
002000* cumulative day count BEFORE the 1st of each month in a
002010* non-leap year - index 1 = January
002020 01 WK-CUM-DAYS-TABLE-AREA.
002030   03 WK-CUM-DAYS-TB.
002040     05 FILLER PIC 9(3) VALUE 000.
002050     05 FILLER PIC 9(3) VALUE 031.
002060     05 FILLER PIC 9(3) VALUE 059.
002070     05 FILLER PIC 9(3) VALUE 090.
002080     05 FILLER PIC 9(3) VALUE 120.
002090     05 FILLER PIC 9(3) VALUE 151.
002100     05 FILLER PIC 9(3) VALUE 181.
002110     05 FILLER PIC 9(3) VALUE 212.
002120     05 FILLER PIC 9(3) VALUE 243.
002130     05 FILLER PIC 9(3) VALUE 273.
002140     05 FILLER PIC 9(3) VALUE 304.
002150     05 FILLER PIC 9(3) VALUE 334.
002160   03 WK-CUM-DAYS-EL REDEFINES WK-CUM-DAYS-TB
002170                      OCCURS 12 TIMES INDEXED BY CUM-IDX
002180                      PIC 9(3).
002190*
002200 01 WK-RANDOM-SEED-AREA.
002210   03 WK-SEED-VALUE              PIC 9(7)  COMP.
002220   03 WK-SEED-RESULT             PIC S9V9(9) COMP-3.
002230   03 FILLER                     PIC X(04).
002240*
002250* one-record winner-lookup copy, used only while scanning the
002260* RESPONSE master for the selected Rule's output lines
002270 01 WK-WINNER-RULE-ID.
002280   03 WK-WINNER-RULE-ID-VALUE    PIC 9(6).
002290   03 FILLER                     PIC X(04).
002300*
002310 COPY RDMCTX.
002320 COPY RDMRUL.
002330 COPY RDMCRI.
002340 COPY RDMRSP.
002350 COPY RDMTRG.
002360 COPY RDMEVT.
002370 COPY RDMOUT.
002380 COPY RDMRES.
002390*
002400 01 RDS-CURRENT-TIME-AREA.
002410   03 RDS-CURRENT-TIME           PIC 9(11) COMP-3.
002420   03 FILLER                     PIC X(04).
002430*
002440 PROCEDURE DIVISION.
002450*
002460 B000-MAIN.
002470     PERFORM B050-COMPUTE-BATCH-TIMESTAMP THRU B050-EXIT
002480     PERFORM B100-INITIALIZE THRU B100-EXIT
002490
002500     PERFORM B400-PROCESS-ONE-EVENT THRU B400-EXIT
002510         UNTIL EVT-EOF
002520
002530     PERFORM B800-REWRITE-RULE-MASTER THRU B800-EXIT
002540     PERFORM B900-WRITE-TRAILER THRU B900-EXIT
002550     PERFORM B999-TERMINATE THRU B999-EXIT
002560
002570     GOBACK.
002580*
002590*----------------------------------------------------------------
002600* batch-run timestamp - days since 1970-01-01 times 86400, plus
002610* the time-of-day in seconds. The YY<50 century test is the
002620* 1999 Y2K fix; the leap-day table is good through 2099
002630*----------------------------------------------------------------
002640 B050-COMPUTE-BATCH-TIMESTAMP.
002650     ACCEPT WK-RAW-DATE FROM DATE
002660     ACCEPT WK-RAW-TIME FROM TIME
002670
002680     IF WK-YY LESS THAN 50
002690        MOVE 20 TO WK-CENTURY
002700     ELSE
002710        MOVE 19 TO WK-CENTURY
002720     END-IF
002730     COMPUTE WK-FULL-YEAR = (WK-CENTURY * 100) + WK-YY
002740     COMPUTE WK-YEARS-SINCE-1970 = WK-FULL-YEAR - 1970
002750
002760     COMPUTE WK-LEAP-DAY-COUNT = (WK-YEARS-SINCE-1970 + 1) / 4
002770
002780     MOVE 'N' TO WK-LEAP-YEAR-SW
002790     DIVIDE WK-FULL-YEAR BY 4
002800         GIVING WK-TEMP-QUOT REMAINDER WK-TEMP-REM
002810     IF WK-TEMP-REM EQUAL ZERO
002820        MOVE 'Y' TO WK-LEAP-YEAR-SW
002830     END-IF
002840
002850     SET CUM-IDX TO WK-MM
002860     MOVE WK-CUM-DAYS-EL (CUM-IDX) TO WK-CUM-MONTH-DAYS
002870     IF WK-IS-LEAP-YEAR AND WK-MM GREATER THAN 2
002880        ADD 1 TO WK-CUM-MONTH-DAYS
002890     END-IF
002900
002910     COMPUTE WK-TOTAL-DAYS =
002920             (WK-YEARS-SINCE-1970 * 365) + WK-LEAP-DAY-COUNT
002930             + WK-CUM-MONTH-DAYS + (WK-DD - 1)
002940
002950     COMPUTE WK-CURRENT-TIME =
002960             (WK-TOTAL-DAYS * 86400) + (WK-HH * 3600)
002970             + (WK-MI * 60) + WK-SS
002980     MOVE WK-CURRENT-TIME TO RDS-CURRENT-TIME
002990
003000     MOVE WK-RAW-TIME TO WK-SEED-VALUE
003010     COMPUTE WK-SEED-RESULT = FUNCTION RANDOM (WK-SEED-VALUE).
003020 B050-EXIT.
003030     EXIT.
003040*
003050 B100-INITIALIZE.
003060     OPEN INPUT  CTX-MASTER-FILE
003070     OPEN INPUT  RUL-MASTER-FILE-IN
003080     OPEN INPUT  CRI-MASTER-FILE
003090     OPEN INPUT  RSP-MASTER-FILE
003100     OPEN INPUT  EVT-TRANSACTION-FILE
003110     OPEN OUTPUT RSP-OUTPUT-FILE
003120     OPEN OUTPUT RUL-MASTER-FILE-OUT
003130
003140     PERFORM B200-LOAD-CONTEXT-MASTER THRU B200-EXIT
003150     PERFORM B210-LOAD-RULE-MASTER THRU B210-EXIT
003160     PERFORM B220-LOAD-CRITERION-MASTER THRU B220-EXIT
003170     PERFORM B230-LOAD-RESPONSE-MASTER THRU B230-EXIT
003180     PERFORM B300-READ-EVENT-TRANSACTION THRU B300-EXIT.
003190 B100-EXIT.
003200     EXIT.
003210*
003220*----------------------------------------------------------------
003230* master loads - one READ-until-EOF pass per master, unloading
003240* straight into the RDM in-memory table for the run
003250*----------------------------------------------------------------
003260 B200-LOAD-CONTEXT-MASTER.
003270     MOVE ZERO TO CTX-TOTAL
003280     PERFORM B201-READ-CONTEXT THRU B201-EXIT
003290     PERFORM B202-UNLOAD-CONTEXT THRU B202-EXIT
003300         UNTIL WK-CTX-EOF
003310* RDE-0051 - table sorted by name here so RDEC001 can SEARCH ALL
003320* it instead of walking it linearly for every Criterion checked
003330     SORT CTX-EL ASCENDING KEY CTX-EL-NAME.
003340 B200-EXIT.
003350     EXIT.
003360*
003370 B201-READ-CONTEXT.
003380     READ CTX-MASTER-FILE INTO CTX-RECORD.
003390 B201-EXIT.
003400     EXIT.
003410*
003420 B202-UNLOAD-CONTEXT.
003430     ADD 1 TO CTX-TOTAL
003440     SET CTX-IDX TO CTX-TOTAL
003450     MOVE CTX-NAME       TO CTX-EL-NAME (CTX-IDX)
003460     MOVE CTX-VALUE-TYPE TO CTX-EL-VALUE-TYPE (CTX-IDX)
003470     MOVE CTX-VALUE      TO CTX-EL-VALUE (CTX-IDX)
003480     PERFORM B201-READ-CONTEXT THRU B201-EXIT.
003490 B202-EXIT.
003500     EXIT.
003510*
003520 B210-LOAD-RULE-MASTER.
003530     MOVE ZERO TO RUL-TOTAL
003540     PERFORM B211-READ-RULE THRU B211-EXIT
003550     PERFORM B212-UNLOAD-RULE THRU B212-EXIT
003560         UNTIL WK-RUL-IN-EOF.
003570 B210-EXIT.
003580     EXIT.
003590*
003600 B211-READ-RULE.
003610     READ RUL-MASTER-FILE-IN INTO RUL-RECORD.
003620 B211-EXIT.
003630     EXIT.
003640*
003650 B212-UNLOAD-RULE.
003660     ADD 1 TO RUL-TOTAL
003670     SET RUL-IDX TO RUL-TOTAL
003680     MOVE RUL-ID               TO RUL-EL-ID (RUL-IDX)
003690     MOVE RUL-EVENT            TO RUL-EL-EVENT (RUL-IDX)
003700     MOVE RUL-DESCRIPTION      TO RUL-EL-DESCRIPTION (RUL-IDX)
003710     MOVE RUL-LAST-USED-TIME   TO RUL-EL-LAST-USED (RUL-IDX)
003720     MOVE ZERO                 TO RUL-EL-CRIT-COUNT (RUL-IDX)
003730     PERFORM B211-READ-RULE THRU B211-EXIT.
003740 B212-EXIT.
003750     EXIT.
003760*
003770 B220-LOAD-CRITERION-MASTER.
003780     MOVE ZERO TO CRI-TOTAL
003790     PERFORM B221-READ-CRITERION THRU B221-EXIT
003800     PERFORM B222-UNLOAD-CRITERION THRU B222-EXIT
003810         UNTIL WK-CRI-EOF.
003820 B220-EXIT.
003830     EXIT.
003840*
003850 B221-READ-CRITERION.
003860     READ CRI-MASTER-FILE INTO CRI-RECORD.
003870 B221-EXIT.
003880     EXIT.
003890*
003900 B222-UNLOAD-CRITERION.
003910     PERFORM B223-VALIDATE-WEIGHT-RANGE THRU B223-EXIT
003920     ADD 1 TO CRI-TOTAL
003930     SET CRI-IDX TO CRI-TOTAL
003940     MOVE CRI-RULE-ID          TO CRI-EL-RULE-ID (CRI-IDX)
003950     MOVE CRI-SEQ              TO CRI-EL-SEQ (CRI-IDX)
003960     MOVE CRI-CONTEXT-NAME     TO CRI-EL-CONTEXT-NAME (CRI-IDX)
003970     MOVE CRI-COMPARISON-TYPE  TO CRI-EL-COMP-TYPE (CRI-IDX)
003980     MOVE CRI-VALUE-TYPE       TO CRI-EL-VALUE-TYPE (CRI-IDX)
003990     MOVE CRI-COMPARISON-VALUE TO CRI-EL-COMP-VALUE (CRI-IDX)
004000     MOVE CRI-WEIGHT           TO CRI-EL-WEIGHT (CRI-IDX)
004010     SET CRI-EL-FALSE (CRI-IDX) TO TRUE
004020     PERFORM B224-BUMP-RULE-CRIT-COUNT THRU B224-EXIT
004030     PERFORM B221-READ-CRITERION THRU B221-EXIT.
004040 B222-EXIT.
004050     EXIT.
004060*
004070*----------------------------------------------------------------
004080* RDE-0191 - how many CRITERION rows this RULE carries, set
004090* here at load time so RDC1-200-SCORE-RULE in RDEC001 can
004100* cross-check its own per-RULE tally against ours
004110*----------------------------------------------------------------
004120 B224-BUMP-RULE-CRIT-COUNT.
004130     SET RUL-IDX TO 1
004140     SEARCH RUL-EL
004150        AT END
004160           CONTINUE
004170        WHEN RUL-EL-ID (RUL-IDX) EQUAL CRI-RULE-ID
004180           ADD 1 TO RUL-EL-CRIT-COUNT (RUL-IDX)
004190     END-SEARCH.
004200 B224-EXIT.
004210     EXIT.
004220*
004230*----------------------------------------------------------------
004240* weight range 0.000-1.000 enforced at load time - out-of-range
004250* weight is a data-entry error, the record is still loaded but
004260* flagged in the run log for the data-quality review
004270*----------------------------------------------------------------
004280 B223-VALIDATE-WEIGHT-RANGE.
004290     IF CRI-WEIGHT LESS THAN ZERO
004300     OR CRI-WEIGHT GREATER THAN 1.000
004310        DISPLAY 'RDEB001 - CRITERION WEIGHT OUT OF RANGE '
004320                CRI-RULE-ID ' ' CRI-SEQ ' ' CRI-WEIGHT
004330     END-IF.
004340 B223-EXIT.
004350     EXIT.
004360*
004370 B230-LOAD-RESPONSE-MASTER.
004380     MOVE ZERO TO RSP-TOTAL
004390     PERFORM B231-READ-RESPONSE THRU B231-EXIT
004400     PERFORM B232-UNLOAD-RESPONSE THRU B232-EXIT
004410         UNTIL WK-RSP-EOF.
004420 B230-EXIT.
004430     EXIT.
004440*
004450 B231-READ-RESPONSE.
004460     READ RSP-MASTER-FILE INTO RSP-RECORD.
004470 B231-EXIT.
004480     EXIT.
004490*
004500 B232-UNLOAD-RESPONSE.
004510     ADD 1 TO RSP-TOTAL
004520     SET RSP-IDX TO RSP-TOTAL
004530     MOVE RSP-RULE-ID  TO RSP-EL-RULE-ID (RSP-IDX)
004540     MOVE RSP-TYPE     TO RSP-EL-TYPE (RSP-IDX)
004550     MOVE RSP-VALUE    TO RSP-EL-VALUE (RSP-IDX)
004560     PERFORM B231-READ-RESPONSE THRU B231-EXIT.
004570 B232-EXIT.
004580     EXIT.
004590*
004600 B300-READ-EVENT-TRANSACTION.
004610     READ EVT-TRANSACTION-FILE INTO EVT-RECORD
004620        AT END
004630           SET EVT-EOF TO TRUE
004640     END-READ.
004650 B300-EXIT.
004660     EXIT.
004670*
004680*----------------------------------------------------------------
004690* one Event in, RDEC001 scores the triggered Rules, RDES001
004700* decides the winner, then the winner's Responses are written
004710*----------------------------------------------------------------
004720 B400-PROCESS-ONE-EVENT.
004730     ADD 1 TO WK-EVENTS-PROCESSED
004740
004750     CALL 'RDEC001' USING EVT-RECORD
004760                          RUL-MASTER-AREA
004770                          CRI-MASTER-AREA
004780                          CTX-MASTER-AREA
004790                          TRG-WORK-AREA
004800                          RES-RESULT
004810        ON EXCEPTION
004820           PERFORM B910-RAISE-CALL-FAILED THRU B910-EXIT
004830     END-CALL
004840
004850     IF RES-CODE EQUAL ZERO
004860        CALL 'RDES001' USING RUL-MASTER-AREA
004870                             TRG-WORK-AREA
004880                             TRG-TIE-AREA
004890                             RES-RESULT
004900                             RDS-CURRENT-TIME-AREA
004910           ON EXCEPTION
004920              PERFORM B910-RAISE-CALL-FAILED THRU B910-EXIT
004930        END-CALL
004940     END-IF
004950
004960     IF RES-CODE EQUAL ZERO AND TRG-WINNER-IDX GREATER THAN ZERO
004970        MOVE TRG-RULE-ID (TRG-WINNER-IDX)
004980                          TO WK-WINNER-RULE-ID-VALUE
004990        PERFORM B500-WRITE-RESPONSE-LINES THRU B500-EXIT
005000     END-IF
005010
005020     IF RES-CODE NOT EQUAL ZERO
005030        DISPLAY 'RDEB001 - EVENT REJECTED ' EVT-EVENT-NAME
005040                ' ' RES-CODE ' ' RES-DESCRIPTION
005050     END-IF
005060
005070     PERFORM B300-READ-EVENT-TRANSACTION THRU B300-EXIT.
005080 B400-EXIT.
005090     EXIT.
005100*
005110 B500-WRITE-RESPONSE-LINES.
005120     PERFORM B510-TEST-ONE-RESPONSE THRU B510-EXIT
005130         VARYING RSP-IDX FROM 1 BY 1
005140         UNTIL RSP-IDX > RSP-TOTAL.
005150 B500-EXIT.
005160     EXIT.
005170*
005180 B510-TEST-ONE-RESPONSE.
005190     IF RSP-EL-RULE-ID (RSP-IDX) EQUAL WK-WINNER-RULE-ID-VALUE
005200        MOVE EVT-EVENT-NAME        TO OUT-EVENT
005210        MOVE WK-WINNER-RULE-ID-VALUE TO OUT-RULE-ID
005220        MOVE RSP-EL-TYPE (RSP-IDX)  TO OUT-RESP-TYPE
005230        MOVE RSP-EL-VALUE (RSP-IDX) TO OUT-RESP-VALUE
005240        WRITE RSP-OUTPUT-RECORD FROM OUT-DETAIL-LINE
005250        ADD 1 TO WK-RESPONSES-WRITTEN
005260     END-IF.
005270 B510-EXIT.
005280     EXIT.
005290*
005300*----------------------------------------------------------------
005310* rewrite the RULE master, carrying forward every LAST-USED-
005320* TIME update RDES001 posted during the run
005330*----------------------------------------------------------------
005340 B800-REWRITE-RULE-MASTER.
005350     PERFORM B810-WRITE-ONE-RULE THRU B810-EXIT
005360         VARYING RUL-IDX FROM 1 BY 1
005370         UNTIL RUL-IDX > RUL-TOTAL.
005380 B800-EXIT.
005390     EXIT.
005400*
005410 B810-WRITE-ONE-RULE.
005420     MOVE RUL-EL-ID (RUL-IDX)          TO RUL-ID
005430     MOVE RUL-EL-EVENT (RUL-IDX)       TO RUL-EVENT
005440     MOVE RUL-EL-DESCRIPTION (RUL-IDX) TO RUL-DESCRIPTION
005450     MOVE RUL-EL-LAST-USED (RUL-IDX)   TO RUL-LAST-USED-TIME
005460     WRITE RUL-MASTER-RECORD-OUT FROM RUL-RECORD.
005470 B810-EXIT.
005480     EXIT.
005490*
005500 B900-WRITE-TRAILER.
005510     MOVE WK-EVENTS-PROCESSED  TO OUT-TR-EVENT-COUNT
005520     MOVE WK-RESPONSES-WRITTEN TO OUT-TR-RESPONSE-COUNT
005530     WRITE RSP-OUTPUT-RECORD FROM OUT-TRAILER-LINE.
005540 B900-EXIT.
005550     EXIT.
005560*
005570 B999-TERMINATE.
005580     CLOSE CTX-MASTER-FILE
005590           RUL-MASTER-FILE-IN
005600           RUL-MASTER-FILE-OUT
005610           CRI-MASTER-FILE
005620           RSP-MASTER-FILE
005630           EVT-TRANSACTION-FILE
005640           RSP-OUTPUT-FILE.
005650 B999-EXIT.
005660     EXIT.
005670*
005680 B910-RAISE-CALL-FAILED.
005690     MOVE 290 TO RES-CODE
005700     MOVE 'CALL failed during event processing'
005710              TO RES-DESCRIPTION
005720     MOVE EVT-EVENT-NAME TO RES-POSITION.
005730 B910-EXIT.
005740     EXIT.
