000010* **++ CRITERION / RULE-CRITERION association record and
000020*      in-memory CRITERION table, grouped by RUL-ID then
000030*      CRI-SEQ, order preserved from input
000040*----------------------------------------------------------------
000050 01 CRI-RECORD.
000060   03 CRI-RULE-ID              PIC 9(6).
000070   03 CRI-SEQ                  PIC 9(4).
000080   03 CRI-CONTEXT-NAME         PIC X(30).
000090   03 CRI-COMPARISON-TYPE      PIC X(2).
000100     88 CRI-OP-EQ                VALUE 'EQ'.
000110     88 CRI-OP-LT                VALUE 'LT'.
000120     88 CRI-OP-GT                VALUE 'GT'.
000130     88 CRI-OP-LE                VALUE 'LE'.
000140     88 CRI-OP-GE                VALUE 'GE'.
000150     88 CRI-OP-NE                VALUE 'NE'.
000160   03 CRI-VALUE-TYPE            PIC X(7).
000170   03 CRI-COMPARISON-VALUE      PIC X(30).
000180   03 CRI-WEIGHT                PIC S9V999 COMP-3.
000190   03 CRI-IS-TRUE               PIC X(1).
000200     88 CRI-TRUE                  VALUE 'Y'.
000210     88 CRI-FALSE                 VALUE 'N'.
000220   03 FILLER                    PIC X(04).
000230*
000240 01 CRI-MASTER-AREA.
000250   03 CRI-TOTAL                PIC 9(6)   COMP VALUE ZERO.
000260   03 FILLER                   PIC X(04).
000270   03 CRI-TB.
000280     05 CRI-EL OCCURS 0 TO 999999
000290                DEPENDING ON CRI-TOTAL
000300                INDEXED BY CRI-IDX.
000310       10 CRI-EL-RULE-ID       PIC 9(6).
000320       10 CRI-EL-SEQ           PIC 9(4).
000330       10 CRI-EL-CONTEXT-NAME  PIC X(30).
000340       10 CRI-EL-COMP-TYPE     PIC X(2).
000350       10 CRI-EL-VALUE-TYPE    PIC X(7).
000360       10 CRI-EL-COMP-VALUE    PIC X(30).
000370       10 CRI-EL-WEIGHT        PIC S9V999 COMP-3.
000380       10 CRI-EL-IS-TRUE       PIC X(1).
000390         88 CRI-EL-TRUE          VALUE 'Y'.
000400         88 CRI-EL-FALSE         VALUE 'N'.
000410       10 FILLER               PIC X(04).
