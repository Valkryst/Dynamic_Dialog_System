000010CBL OPT(2)
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    RDET001.
000040 AUTHOR.        SANDERS.
000050 INSTALLATION.  CORPORATE DATA CENTER - BATCH SYSTEMS GROUP.
000060 DATE-WRITTEN.  01/11/88.
000070 DATE-COMPILED.
000080 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000090*----------------------------------------------------------------
000100* RDET001
000110* **++ xunit-style test harness for the RDEC002 Criterion
000120*      comparator. Reads one hand-built test case per TCIN
000130*      record (a Context value, a Criterion value/operator,
000140*      and the expected CRI-IS-TRUE), CALLs RDEC002 exactly the
000150*      way RDEC001 does in production, and compares the actual
000160*      result against the expected 88-level flag. Run off-line
000170*      before any change to RDEC002 goes to the floor.
000180*----------------------------------------------------------------
000190* CHANGE LOG
000200*----------------------------------------------------------------
000210*DATE      BY   REQUEST   DESCRIPTION                       TAG
000220*--------- ---- --------- -------------------------------- ----
000230*01/11/88  DS   RDE-0019  Original coding, built on the standard  RDE01
000240*                         shop TCIN xunit-style harness pattern   RDE01
000250*07/08/94  TCB  RDE-0133  TC-EXPECT-ERROR case added for the      RDE02   
000260*                         BOOLEAN/STRING bad-operator edit        RDE02   
000270*01/22/99  SDR  RDE-0182  Y2K REVIEW - no date fields in          RDE03   
000280*                         this module, no change required         RDE03   
000290*----------------------------------------------------------------
000300 ENVIRONMENT DIVISION.
000310*
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER.    IBM-370.
000340 OBJECT-COMPUTER.    IBM-370.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM
000370     UPSI-0 IS RDT1-TRACE-SWITCH
000380         ON STATUS IS RDT1-TRACE-ON
000390     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.
000400*
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT TC-INPUT-FILE
000440         ASSIGN TO TCIN
000450         FILE STATUS IS WK-TC-FILE-STATUS.
000460*
000470 DATA DIVISION.
000480*
000490 FILE SECTION.
000500*
000510 FD  TC-INPUT-FILE
000520     RECORDING MODE IS F.
000530 01 TC-RECORD.
000540   03 TC-CASE-NAME              PIC X(20).
000550   03 TC-CTX-VALUE-TYPE         PIC X(7).
000560   03 TC-CTX-VALUE              PIC X(30).
000570   03 TC-CRI-COMP-TYPE          PIC X(2).
000580   03 TC-CRI-VALUE-TYPE         PIC X(7).
000590   03 TC-CRI-COMP-VALUE         PIC X(30).
000600   03 TC-CRI-WEIGHT             PIC S9V999.
000610   03 TC-EXPECT-RESULT          PIC X(1).
000620     88 TC-EXPECT-TRUE             VALUE 'Y'.
000630     88 TC-EXPECT-FALSE            VALUE 'N'.
000640     88 TC-EXPECT-ERROR            VALUE 'E'.
000650*
000660 WORKING-STORAGE SECTION.
000670*
000680 01 WK-FILE-STATUSES.
000690   03 WK-TC-FILE-STATUS         PIC X(2).
000700     88 WK-TC-OK                   VALUE '00'.
000710     88 WK-TC-EOF                  VALUE '10'.
000720*
000730 01 WK-SWITCHES.
000740   03 WK-TC-EOF-SW              PIC X(1) VALUE 'N'.
000750     88 TC-EOF                     VALUE 'Y'.
000760   03 FILLER                    PIC X(03).
000770*
000780 01 WK-COUNTERS.
000790   03 WK-CASES-RUN              PIC 9(5) COMP VALUE ZERO.
000800   03 WK-CASES-PASSED           PIC 9(5) COMP VALUE ZERO.
000810   03 WK-CASES-FAILED           PIC 9(5) COMP VALUE ZERO.
000820   03 FILLER                    PIC X(04).
000830* edited view for the end-of-run DISPLAY only
000840 01 WK-COUNTERS-DISPLAY REDEFINES WK-COUNTERS.
000850   03 WK-DISP-RUN                PIC ZZZZ9.
000860   03 WK-DISP-PASS               PIC ZZZZ9.
000870   03 WK-DISP-FAIL               PIC ZZZZ9.
000880   03 FILLER                    PIC X(04).
000890*
000900 01 WK-ACTUAL-RESULT.
000910   03 WK-ACTUAL-IS-TRUE         PIC X(1).
000920     88 WK-ACTUAL-TRUE             VALUE 'Y'.
000930     88 WK-ACTUAL-FALSE            VALUE 'N'.
000940   03 WK-ACTUAL-ERROR-SW        PIC X(1).
000950     88 WK-ACTUAL-HAD-ERROR        VALUE 'Y'.
000960   03 FILLER                    PIC X(02).
000970* alternate numeric view, same shop habit as the other harnesses
000980* that redefine their actual-result byte as a display numeral
000990* for the statistics line - unused on the comparator path but
001000* retained for the next harness that needs it
001010 01 WK-ACTUAL-RESULT-NUM REDEFINES WK-ACTUAL-RESULT.
001020   03 WK-ACTUAL-NUM              PIC 9(2).
001030   03 FILLER                    PIC X(02).
001040*
001050* one-record working copies passed to RDEC002, shaped like
001060* CTX-RECORD / CRI-RECORD
001070 01 WK-CTX-SINGLE.
001080   03 WK-CTX-S-NAME              PIC X(30).
001090   03 WK-CTX-S-VALUE-TYPE        PIC X(7).
001100   03 WK-CTX-S-VALUE             PIC X(30).
001110   03 FILLER                     PIC X(03).
001120*
001130 01 WK-CRI-SINGLE.
001140   03 WK-CRI-S-RULE-ID           PIC 9(6).
001150   03 WK-CRI-S-SEQ               PIC 9(4).
001160   03 WK-CRI-S-CONTEXT-NAME      PIC X(30).
001170   03 WK-CRI-S-COMP-TYPE         PIC X(2).
001180   03 WK-CRI-S-VALUE-TYPE        PIC X(7).
001190   03 WK-CRI-S-COMP-VALUE        PIC X(30).
001200   03 WK-CRI-S-WEIGHT            PIC S9V999 COMP-3.
001210   03 WK-CRI-S-IS-TRUE           PIC X(1).
001220     88 WK-CRI-S-TRUE              VALUE 'Y'.
001230     88 WK-CRI-S-FALSE             VALUE 'N'.
001240   03 FILLER                     PIC X(04).
001250* flat trace view dumped under UPSI-0 when a case fails
001260 01 WK-CRI-SINGLE-TRACE REDEFINES WK-CRI-SINGLE.
001270   03 FILLER                     PIC X(87).
001280*
001290 COPY RDMRES.
001300*
001310 PROCEDURE DIVISION.
001320*
001330 T000-MAIN.
001340     MOVE ZERO TO WK-CASES-RUN WK-CASES-PASSED WK-CASES-FAILED
001350     OPEN INPUT TC-INPUT-FILE
001360
001370     PERFORM T100-READ-TEST-CASE THRU T100-EXIT
001380
001390     PERFORM T200-RUN-ONE-CASE THRU T200-EXIT
001400         UNTIL TC-EOF
001410
001420     CLOSE TC-INPUT-FILE
001430     PERFORM T900-DISPLAY-STATISTICS THRU T900-EXIT
001440
001450     GOBACK.
001460*
001470 T100-READ-TEST-CASE.
001480     READ TC-INPUT-FILE
001490        AT END
001500           SET TC-EOF TO TRUE
001510     END-READ.
001520 T100-EXIT.
001530     EXIT.
001540*
001550*----------------------------------------------------------------
001560* build the single Context/Criterion pair this test case
001570* describes, CALL RDEC002 exactly as RDEC001 would in
001580* production, then grade the result against TC-EXPECT-RESULT
001590*----------------------------------------------------------------
001600 T200-RUN-ONE-CASE.
001610     ADD 1 TO WK-CASES-RUN
001620
001630     MOVE TC-CASE-NAME          TO WK-CTX-S-NAME
001640     MOVE TC-CTX-VALUE-TYPE     TO WK-CTX-S-VALUE-TYPE
001650     MOVE TC-CTX-VALUE          TO WK-CTX-S-VALUE
001660
001670     MOVE ZERO                  TO WK-CRI-S-RULE-ID
001680     MOVE ZERO                  TO WK-CRI-S-SEQ
001690     MOVE TC-CASE-NAME          TO WK-CRI-S-CONTEXT-NAME
001700     MOVE TC-CRI-COMP-TYPE      TO WK-CRI-S-COMP-TYPE
001710     MOVE TC-CRI-VALUE-TYPE     TO WK-CRI-S-VALUE-TYPE
001720     MOVE TC-CRI-COMP-VALUE     TO WK-CRI-S-COMP-VALUE
001730     MOVE TC-CRI-WEIGHT         TO WK-CRI-S-WEIGHT
001740     SET WK-CRI-S-FALSE         TO TRUE
001750
001760     MOVE ZERO                  TO RES-CODE
001770     MOVE SPACE                 TO RES-DESCRIPTION RES-POSITION
001780     MOVE 'N'                   TO WK-ACTUAL-ERROR-SW
001790
001800     CALL 'RDEC002' USING WK-CTX-SINGLE WK-CRI-SINGLE RES-RESULT
001810        ON EXCEPTION
001820           MOVE 'Y' TO WK-ACTUAL-ERROR-SW
001830     END-CALL
001840
001850     IF RES-CODE NOT EQUAL ZERO
001860        MOVE 'Y' TO WK-ACTUAL-ERROR-SW
001870     END-IF
001880
001890     IF WK-CRI-S-TRUE
001900        SET WK-ACTUAL-TRUE TO TRUE
001910     ELSE
001920        SET WK-ACTUAL-FALSE TO TRUE
001930     END-IF
001940
001950     PERFORM T300-GRADE-CASE THRU T300-EXIT
001960
001970     PERFORM T100-READ-TEST-CASE THRU T100-EXIT.
001980 T200-EXIT.
001990     EXIT.
002000*
002010 T300-GRADE-CASE.
002020     EVALUATE TRUE
002030        WHEN TC-EXPECT-ERROR AND WK-ACTUAL-HAD-ERROR
002040           PERFORM T310-PASS THRU T310-EXIT
002050        WHEN TC-EXPECT-TRUE AND WK-ACTUAL-TRUE
002060        AND  NOT WK-ACTUAL-HAD-ERROR
002070           PERFORM T310-PASS THRU T310-EXIT
002080        WHEN TC-EXPECT-FALSE AND WK-ACTUAL-FALSE
002090        AND  NOT WK-ACTUAL-HAD-ERROR
002100           PERFORM T310-PASS THRU T310-EXIT
002110        WHEN OTHER
002120           PERFORM T320-FAIL THRU T320-EXIT
002130     END-EVALUATE.
002140 T300-EXIT.
002150     EXIT.
002160*
002170 T310-PASS.
002180     ADD 1 TO WK-CASES-PASSED
002190     DISPLAY 'RDET001 PASS ' TC-CASE-NAME.
002200 T310-EXIT.
002210     EXIT.
002220*
002230 T320-FAIL.
002240     ADD 1 TO WK-CASES-FAILED
002250     DISPLAY 'RDET001 FAIL ' TC-CASE-NAME
002260             ' EXPECTED=' TC-EXPECT-RESULT
002270             ' RES-CODE=' RES-CODE.
002280 T320-EXIT.
002290     EXIT.
002300*
002310 T900-DISPLAY-STATISTICS.
002320     MOVE WK-CASES-RUN     TO WK-DISP-RUN
002330     MOVE WK-CASES-PASSED  TO WK-DISP-PASS
002340     MOVE WK-CASES-FAILED  TO WK-DISP-FAIL
002350     DISPLAY 'RDET001 CASES RUN.... ' WK-DISP-RUN
002360     DISPLAY 'RDET001 CASES PASSED. ' WK-DISP-PASS
002370     DISPLAY 'RDET001 CASES FAILED. ' WK-DISP-FAIL.
002380 T900-EXIT.
002390     EXIT.
