000010* **++ RES-RESULT communication area, passed on every CALL
000020*      between the decision-engine modules - the MR result/
000030*      description/position idiom, same as it's always been
000040*----------------------------------------------------------------
000050 01 RES-RESULT.
000060   03 RES-CODE                 PIC 9(4)   COMP.
000070     88 RES-OK                   VALUE ZERO.
000080   03 RES-DESCRIPTION          PIC X(60).
000090   03 RES-POSITION             PIC X(30).
000100   03 FILLER                   PIC X(02).
