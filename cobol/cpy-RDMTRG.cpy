000010* **++ Triggered-rule work table, one entry per RULE triggered
000020*      by the current EVENT, plus the workings for the Case E
000030*      normalize/final-score pass and the tied-candidate set
000040*----------------------------------------------------------------
000050 01 TRG-WORK-AREA.
000060   03 TRG-EVENT                PIC X(20).
000070   03 TRG-TOTAL                PIC 9(5)   COMP VALUE ZERO.
000080   03 TRG-UNUSED-COUNT         PIC 9(5)   COMP VALUE ZERO.
000090   03 TRG-WITH-CRITERION-CT    PIC 9(5)   COMP VALUE ZERO.
000100   03 TRG-WINNER-IDX           PIC 9(5)   COMP VALUE ZERO.
000110   03 FILLER                   PIC X(04).
000120   03 TRG-TB.
000130     05 TRG-EL OCCURS 0 TO 09999
000140                DEPENDING ON TRG-TOTAL
000150                ASCENDING KEY IS TRG-LAST-USED
000160                ASCENDING KEY IS TRG-ORIGINAL-ORDER
000170                INDEXED BY TRG-IDX.
000180       10 TRG-RUL-IDX          PIC 9(5)   COMP.
000190       10 TRG-RULE-ID          PIC 9(6).
000200       10 TRG-LAST-USED        PIC 9(11)  COMP-3.
000210         88 TRG-NEVER-USED       VALUE ZERO.
000220       10 TRG-HAS-CRITERION    PIC X(1).
000230         88 TRG-HAS-CRIT         VALUE 'Y'.
000240         88 TRG-NO-CRIT          VALUE 'N'.
000250       10 TRG-SCORE            PIC S9V999 COMP-3.
000260       10 TRG-NORM-SCORE       PIC S9V999999 COMP-3.
000270       10 TRG-NORM-LAST-USED   PIC S9(9)V999999 COMP-3.
000280       10 TRG-FINAL-SCORE      PIC S9(9)V999999 COMP-3.
000290       10 TRG-ORIGINAL-ORDER   PIC 9(5)   COMP.
000300       10 FILLER               PIC X(02).
000310*
000320* Case E tied-candidate set - subscripts into TRG-TB, not a
000330* separate copy of the Rule data
000340 01 TRG-TIE-AREA.
000350   03 TRG-TIE-TOTAL            PIC 9(5)   COMP VALUE ZERO.
000360   03 FILLER                   PIC X(04).
000370   03 TRG-TIE-TB.
000380     05 TRG-TIE-EL OCCURS 0 TO 09999
000390                DEPENDING ON TRG-TIE-TOTAL
000400                INDEXED BY TRG-TIE-IDX.
000410       10 TRG-TIE-TRG-IDX      PIC 9(5)   COMP.
000420       10 FILLER               PIC X(03).
