000010* **++ EVENT-TRANSACTION input record - one Event name per
000020*      record, processed in file order. This interchange file
000030*      is wire-fixed at 20 bytes by the upstream feed, no
000040*      house trailer FILLER will fit without breaking the
000050*      interface agreement, so this 01 is the one exception to
000060*      the usual trailer-pad convention in this system
000070*----------------------------------------------------------------
000080 01 EVT-RECORD.
000090   03 EVT-EVENT-NAME           PIC X(20).
