000010CBL OPT(2)
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    RDES002.
000040 AUTHOR.        TRENT.
000050 INSTALLATION.  CORPORATE DATA CENTER - BATCH SYSTEMS GROUP.
000060 DATE-WRITTEN.  10/05/87.
000070 DATE-COMPILED.
000080 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000090*----------------------------------------------------------------
000100* RDES002
000110* **++ min/max normalize helper - (VALUE-MIN)/(MAX-MIN), CALLed
000120*      by RDES001 once per candidate for the score normalize
000130*      and again for the last-used normalize in the Case E
000140*      weighted selection. Kept as its own small CALL since both
000150*      the score pass and the recency pass need identical
000160*      arithmetic.
000180*----------------------------------------------------------------
000190* CHANGE LOG
000200*----------------------------------------------------------------
000210*DATE      BY   REQUEST   DESCRIPTION                       TAG
000220*--------- ---- --------- -------------------------------- ----
000230*10/05/87  RWT  RDE-0014  Original coding                         RDE01   
000240*05/30/90  RWT  RDE-0063  Division guard added - MIN=MAX          RDE02   
000250*                         no longer abends with a size error      RDE02   
000260*                         on the COMPUTE                          RDE02   
000270*09/19/93  TCB  RDE-0118  NRM-SCALE-FACTOR added for callers      RDE03   
000280*                         that need a non-unity denominator       RDE03   
000290*                         floor (unused by RDES001 today)         RDE03   
000300*01/22/99  SDR  RDE-0182  Y2K REVIEW - no date fields, no         RDE04   
000310*                         change required                         RDE04   
000320*----------------------------------------------------------------
000330 ENVIRONMENT DIVISION.
000340*
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER.    IBM-370.
000370 OBJECT-COMPUTER.    IBM-370.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     UPSI-0 IS RDS2-TRACE-SWITCH
000410         ON STATUS IS RDS2-TRACE-ON.
000420*
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450**
000460 DATA DIVISION.
000470**
000480 FILE SECTION.
000490**
000500 WORKING-STORAGE SECTION.
000510*
000520 01 WK-LITERALS.
000530   03 WK-PGM-NAME                PIC X(8) VALUE 'RDES002'.
000540   03 FILLER                     PIC X(08).
000550*
000560 01 WK-COMP-FELDER.
000570   03 W9-NUMERATOR               PIC S9(9)V999999 COMP-3.
000580   03 W9-DENOMINATOR             PIC S9(9)V999999 COMP-3.
000590   03 FILLER                     PIC X(04).
000600* edited view used by the trace display only
000610 01 WK-COMP-FELDER-DISP REDEFINES WK-COMP-FELDER.
000620   03 W9-NUM-DISP                PIC -9(9).999999.
000630   03 W9-DEN-DISP                PIC -9(9).999999.
000640   03 FILLER                     PIC X(04).
000650* whole-number alternate view, used when both the numerator and
000660* the denominator happen to collapse to integers (MIN=MAX short
000670* circuit trace only)
000680 01 WK-COMP-FELDER-WHOLE REDEFINES WK-COMP-FELDER.
000690   03 W9-NUM-WHOLE               PIC S9(9).
000700   03 FILLER                     PIC X(06).
000710   03 W9-DEN-WHOLE               PIC S9(9).
000720   03 FILLER                     PIC X(06).
000730*
000740 LINKAGE SECTION.
000750 COPY RDMNRM.
000760* packed alternate view of the IN area, used when a caller
000770* hands us whole-number (no decimal) SORT keys
000780 01 NRM-IN-WHOLE REDEFINES NRM-IN.
000790   03 NRM-W-VALUE                PIC S9(15) COMP-3.
000800   03 NRM-W-MIN-VALUE            PIC S9(15) COMP-3.
000810   03 FILLER                     PIC X(09).
000820*
000830 PROCEDURE DIVISION USING NRM-IN NRM-OUT.
000840*
000850 RDS2-000-MAIN.
000860     MOVE ZERO                TO NRM-RESULT
000870     MOVE NRM-VALUE            TO W9-NUMERATOR
000880     SUBTRACT NRM-MIN-VALUE FROM W9-NUMERATOR
000890
000900     MOVE NRM-MAX-VALUE        TO W9-DENOMINATOR
000910     SUBTRACT NRM-MIN-VALUE FROM W9-DENOMINATOR
000920
000930     IF W9-DENOMINATOR EQUAL ZERO
000940        MOVE +1                TO W9-DENOMINATOR
000950     END-IF
000960
000970     COMPUTE NRM-RESULT ROUNDED =
000980             W9-NUMERATOR / W9-DENOMINATOR
000990
001000     GOBACK.
