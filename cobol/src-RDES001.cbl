000010CBL OPT(2)
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    RDES001.
000040 AUTHOR.        TRENT.
000050 INSTALLATION.  CORPORATE DATA CENTER - BATCH SYSTEMS GROUP.
000060 DATE-WRITTEN.  10/19/87.
000070 DATE-COMPILED.
000080 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000090*----------------------------------------------------------------
000100* RDES001
000110* **++ Rule selection engine - given the triggered-rule work
000120*      table already scored by RDEC001, picks the winning RULE
000130*      by the four-case decision tree (B/C/D/E below) and posts
000140*      RULE-LAST-USED-TIME for the winner. CALLed once per
000150*      EVENT by RDEB001, after RDEC001 and before the RESPONSE
000160*      write step.
000170*
000180*      CASE B - exactly one RULE triggered           - take it
000190*      CASE C - an unused RULE exists in the set      - highest
000200*               score over the WHOLE set wins, first in wins
000210*               ties (strict > only, per the original code)
000220*      CASE D - none unused, no RULE has a CRITERION  - oldest
000230*               LAST-USED-TIME wins, first in wins ties
000240*      CASE E - none unused, some RULE has a CRITERION - the
000250*               weighted case: normalize score and recency,
000260*               blend 60/40, draw uniformly at random among the
000270*               tied top scorers
000280*----------------------------------------------------------------
000290* CHANGE LOG
000300*----------------------------------------------------------------
000310*DATE      BY   REQUEST   DESCRIPTION                       TAG
000320*--------- ---- --------- -------------------------------- ----
000330*10/19/87  RWT  RDE-0017  Original coding - cases B and D         RDE01
000340*                         only, case C/E deferred to phase 2      RDE01
000350*02/08/88  RWT  RDE-0023  Case C added                            RDE02
000360*08/14/90  RWT  RDE-0068  Case E added - calls RDES002 for        RDE03
000370*                         the min/max normalize arithmetic        RDE03
000380*12/02/90  RWT  RDE-0074  FUNCTION RANDOM adopted for the         RDE04
000390*                         tie draw, replacing the home-grown      RDE04
000400*                         middle-square generator which the       RDE04
000410*                         compiler upgrade finally let us         RDE04
000420*                         retire - see ticket for the history     RDE04
000430*07/02/93  TCB  RDE-0114  Tied-set bug reported by QA - the       RDE05
000440*                         Rule that SETS a new high is not        RDE05
000450*                         put back in the tied set; confirmed     RDE05
000460*                         as intentional per design review,       RDE05
000470*                         left exactly as coded                   RDE05
000480*01/22/99  SDR  RDE-0182  Y2K REVIEW - RDS-CURRENT-TIME is        RDE06
000490*                         epoch seconds from RDEB001, no          RDE06
000500*                         2-digit year anywhere in this module    RDE06
000510*04/19/99  SDR  RDE-0199  Audit finding - Case D's one-key        RDE07
000520*                         SORT does not guarantee a stable        RDE07
000530*                         tie-break the way the header comment    RDE07
000540*                         claimed; TRG-ORIGINAL-ORDER added as    RDE07
000550*                         a second SORT key                       RDE07
000560*----------------------------------------------------------------
000570 ENVIRONMENT DIVISION.
000580*
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.    IBM-370.
000610 OBJECT-COMPUTER.    IBM-370.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000640     UPSI-0 IS RDS1-TRACE-SWITCH
000650         ON STATUS IS RDS1-TRACE-ON.
000660*
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690**
000700 DATA DIVISION.
000710**
000720 FILE SECTION.
000730**
000740 WORKING-STORAGE SECTION.
000750*
000760 01 WK-LITERALS.
000770   03 WK-PGM-NAME                PIC X(8) VALUE 'RDES001'.
000780   03 FILLER                     PIC X(08).
000790*
000800 01 WK-COMP-FELDER.
000810   03 W5-IDX                     PIC S9(5) COMP.
000820   03 W5-BEST-IDX                PIC S9(5) COMP.
000830   03 W5-ELIGIBLE-COUNT          PIC S9(5) COMP.
000840   03 W5-DRAW-IDX                PIC S9(5) COMP.
000850   03 FILLER                     PIC X(04).
000860*
000870 01 WK-MIN-MAX-AREA.
000880   03 WK-MIN-SCORE                PIC S9V999 COMP-3.
000890   03 WK-MAX-SCORE                PIC S9V999 COMP-3.
000900   03 WK-MIN-LAST-USED             PIC 9(11) COMP-3.
000910   03 WK-MAX-LAST-USED             PIC 9(11) COMP-3.
000920   03 FILLER                      PIC X(04).
000930* single packed view used only when both limits collapse to
000940* one value (min=max shortcut check under trace)
000950 01 WK-MIN-MAX-VIEW REDEFINES WK-MIN-MAX-AREA.
000960   03 FILLER                      PIC X(08).
000970   03 WK-SAME-LAST-USED-FLAG       PIC X(1).
000980   03 FILLER                      PIC X(07).
000990*
001000 01 WK-RUNNING-MAX.
001010   03 WK-CURRENT-HIGH              PIC S9(9)V999999 COMP-3.
001020   03 FILLER                       PIC X(04).
001030* edited view for the trace DISPLAY under UPSI-0 only
001040 01 WK-RUNNING-MAX-DISP REDEFINES WK-RUNNING-MAX.
001050   03 WK-DISP-CURRENT-HIGH         PIC -9(9).999999.
001060   03 FILLER                       PIC X(04).
001070*
001080 01 WK-NORMALIZE-RESULTS.
001090   03 WK-NORM-SCORE                PIC S9(9)V999999 COMP-3.
001100   03 WK-NORM-LAST-USED            PIC S9(9)V999999 COMP-3.
001110   03 WK-FINAL-SCORE               PIC S9(9)V999999 COMP-3.
001120   03 FILLER                       PIC X(04).
001130* edited view for the trace DISPLAY under UPSI-0 only
001140 01 WK-NORMALIZE-RESULTS-DISP REDEFINES WK-NORMALIZE-RESULTS.
001150   03 WK-DISP-NORM-SCORE           PIC -9(9).999999.
001160   03 WK-DISP-NORM-LAST-USED       PIC -9(9).999999.
001170   03 WK-DISP-FINAL-SCORE          PIC -9(9).999999.
001180   03 FILLER                       PIC X(04).
001190*
001200 01 WK-AGE-SECONDS.
001210   03 WK-AGE-RAW                   PIC S9(9)   COMP-3.
001220   03 WK-AGE-SCALED                PIC S9(9)V999999 COMP-3.
001230   03 FILLER                       PIC X(04).
001240*
001250 01 WK-RANDOM-AREA.
001260   03 WK-RANDOM-SEED               PIC S9(8)V9(9) COMP-3.
001270   03 WK-RANDOM-DRAWN              PIC S9(8)V9(9) COMP-3.
001280   03 FILLER                       PIC X(04).
001290*
001300* private scratch passed to RDES002 on each normalize CALL -
001310* ours to keep, not supplied by the caller
001320 COPY RDMNRM.
001330*
001340 LINKAGE SECTION.
001350 COPY RDMRUL.
001360 COPY RDMTRG.
001370 COPY RDMRES.
001380*
001390 01 RDS-CURRENT-TIME-AREA.
001400   03 RDS-CURRENT-TIME             PIC 9(11) COMP-3.
001410   03 FILLER                       PIC X(04).
001420*
001430 PROCEDURE DIVISION USING RUL-MASTER-AREA
001440                          TRG-WORK-AREA
001450                          TRG-TIE-AREA
001460                          RES-RESULT
001470                          RDS-CURRENT-TIME-AREA.
001480*
001490 RDS1-000-MAIN.
001500     MOVE ZERO               TO RES-CODE
001510     MOVE SPACE               TO RES-DESCRIPTION RES-POSITION
001520     MOVE ZERO               TO TRG-WINNER-IDX
001530                                 TRG-TIE-TOTAL
001540
001550     PERFORM RDS1-100-SELECT-WINNER THRU RDS1-100-EXIT
001560
001570     IF TRG-WINNER-IDX GREATER THAN ZERO
001580        PERFORM RDS1-200-POST-WINNER THRU RDS1-200-EXIT
001590     END-IF
001600
001610     GOBACK.
001620*
001630*----------------------------------------------------------------
001640* dispatch to the four cases - Case A (zero triggered) simply
001650* leaves TRG-WINNER-IDX at zero and falls through
001660*----------------------------------------------------------------
001670 RDS1-100-SELECT-WINNER.
001680     EVALUATE TRUE
001690        WHEN TRG-TOTAL EQUAL ZERO
001700           CONTINUE
001710        WHEN TRG-TOTAL EQUAL 1
001720           PERFORM RDS1-110-CASE-B-SINGLE-RULE
001730              THRU RDS1-110-EXIT
001740        WHEN TRG-UNUSED-COUNT GREATER THAN ZERO
001750           PERFORM RDS1-120-CASE-C-HAS-UNUSED
001760              THRU RDS1-120-EXIT
001770        WHEN TRG-WITH-CRITERION-CT EQUAL ZERO
001780           PERFORM RDS1-130-CASE-D-NO-CRITERION
001790              THRU RDS1-130-EXIT
001800        WHEN OTHER
001810           PERFORM RDS1-140-CASE-E-WEIGHTED
001820              THRU RDS1-140-EXIT
001830     END-EVALUATE.
001840 RDS1-100-EXIT.
001850     EXIT.
001860*
001870*----------------------------------------------------------------
001880* CASE B - exactly one RULE triggered, take it unconditionally
001890*----------------------------------------------------------------
001900 RDS1-110-CASE-B-SINGLE-RULE.
001910     MOVE 1                   TO TRG-WINNER-IDX.
001920 RDS1-110-EXIT.
001930     EXIT.
001940*
001950*----------------------------------------------------------------
001960* CASE C - an unused RULE exists somewhere in the set, but the
001970* winner is the highest score over the WHOLE set (strict >
001980* only, so the first Rule to reach a given score keeps it)
001990*----------------------------------------------------------------
002000 RDS1-120-CASE-C-HAS-UNUSED.
002010     MOVE 1                   TO TRG-WINNER-IDX
002020     MOVE -1                  TO WK-CURRENT-HIGH
002030
002040     PERFORM RDS1-121-TEST-SCORE THRU RDS1-121-EXIT
002050         VARYING TRG-IDX FROM 1 BY 1
002060         UNTIL TRG-IDX > TRG-TOTAL.
002070 RDS1-120-EXIT.
002080     EXIT.
002090*
002100 RDS1-121-TEST-SCORE.
002110     IF TRG-SCORE (TRG-IDX) GREATER THAN WK-CURRENT-HIGH
002120        MOVE TRG-SCORE (TRG-IDX) TO WK-CURRENT-HIGH
002130        SET TRG-WINNER-IDX TO TRG-IDX
002140     END-IF.
002150 RDS1-121-EXIT.
002160     EXIT.
002170*
002180*----------------------------------------------------------------
002190* CASE D - none unused, no triggered RULE has a CRITERION -
002200* SORT the work table by LAST-USED and take the first (oldest,
002210* ties broken by original input order - RDE-0199, a plain
002220* one-key SORT does not guarantee that, so TRG-ORIGINAL-ORDER
002230* (loaded by RDEC001 as each RULE goes into the work table) is
002240* carried as the tie-break key rather than left dead)
002250*----------------------------------------------------------------
002260 RDS1-130-CASE-D-NO-CRITERION.
002270     SORT TRG-EL ASCENDING KEY TRG-LAST-USED
002280                 ASCENDING KEY TRG-ORIGINAL-ORDER
002290     MOVE 1                   TO TRG-WINNER-IDX.
002300 RDS1-130-EXIT.
002310     EXIT.
002320*
002330*----------------------------------------------------------------
002340* CASE E - the general weighted case
002350*----------------------------------------------------------------
002360 RDS1-140-CASE-E-WEIGHTED.
002370     PERFORM RDS1-141-FIND-SCORE-RANGE THRU RDS1-141-EXIT
002380     PERFORM RDS1-142-FIND-LASTUSED-RANGE THRU RDS1-142-EXIT
002390
002400     MOVE -1                  TO WK-CURRENT-HIGH
002410     MOVE ZERO                TO TRG-TIE-TOTAL
002420
002430     PERFORM RDS1-143-SCORE-ONE-CANDIDATE THRU RDS1-143-EXIT
002440         VARYING TRG-IDX FROM 1 BY 1
002450         UNTIL TRG-IDX > TRG-TOTAL
002460
002470     PERFORM RDS1-150-PICK-RANDOM-TIE THRU RDS1-150-EXIT.
002480 RDS1-140-EXIT.
002490     EXIT.
002500*
002510*----------------------------------------------------------------
002520* min/max score over the ELIGIBLE candidates only - score 0 or
002530* no Criterion excludes a Rule from Case E consideration
002540* entirely, including from the normalize range itself
002550*----------------------------------------------------------------
002560 RDS1-141-FIND-SCORE-RANGE.
002570     MOVE 9.999                TO WK-MIN-SCORE
002580     MOVE ZERO                 TO WK-MAX-SCORE
002590     PERFORM RDS1-144-TEST-SCORE-RANGE THRU RDS1-144-EXIT
002600         VARYING TRG-IDX FROM 1 BY 1
002610         UNTIL TRG-IDX > TRG-TOTAL.
002620 RDS1-141-EXIT.
002630     EXIT.
002640*
002650 RDS1-144-TEST-SCORE-RANGE.
002660     IF TRG-HAS-CRIT (TRG-IDX)
002670     AND TRG-SCORE (TRG-IDX) GREATER THAN ZERO
002680        IF TRG-SCORE (TRG-IDX) LESS THAN WK-MIN-SCORE
002690           MOVE TRG-SCORE (TRG-IDX) TO WK-MIN-SCORE
002700        END-IF
002710        IF TRG-SCORE (TRG-IDX) GREATER THAN WK-MAX-SCORE
002720           MOVE TRG-SCORE (TRG-IDX) TO WK-MAX-SCORE
002730        END-IF
002740     END-IF.
002750 RDS1-144-EXIT.
002760     EXIT.
002770*
002780 RDS1-142-FIND-LASTUSED-RANGE.
002790     MOVE 99999999999          TO WK-MIN-LAST-USED
002800     MOVE ZERO                 TO WK-MAX-LAST-USED
002810     PERFORM RDS1-145-TEST-LASTUSED-RANGE THRU RDS1-145-EXIT
002820         VARYING TRG-IDX FROM 1 BY 1
002830         UNTIL TRG-IDX > TRG-TOTAL.
002840 RDS1-142-EXIT.
002850     EXIT.
002860*
002870 RDS1-145-TEST-LASTUSED-RANGE.
002880     IF TRG-HAS-CRIT (TRG-IDX)
002890     AND TRG-SCORE (TRG-IDX) GREATER THAN ZERO
002900        IF TRG-LAST-USED (TRG-IDX) LESS THAN WK-MIN-LAST-USED
002910           MOVE TRG-LAST-USED (TRG-IDX) TO WK-MIN-LAST-USED
002920        END-IF
002930        IF TRG-LAST-USED (TRG-IDX) GREATER THAN WK-MAX-LAST-USED
002940           MOVE TRG-LAST-USED (TRG-IDX) TO WK-MAX-LAST-USED
002950        END-IF
002960     END-IF.
002970 RDS1-145-EXIT.
002980     EXIT.
002990*
003000*----------------------------------------------------------------
003010* score/excluded candidates are skipped outright; eligible
003020* candidates get normalizedScore, normalizedLastUsed (scaled by
003030* age in seconds) and finalScore = 0.6 score + 0.4 recency -
003040* running max and tied-set tracked exactly per the ported
003050* asymmetry: the Rule that SETS a new high is not re-added
003060*----------------------------------------------------------------
003070 RDS1-143-SCORE-ONE-CANDIDATE.
003080     IF TRG-HAS-CRIT (TRG-IDX)
003090     AND TRG-SCORE (TRG-IDX) GREATER THAN ZERO
003100        MOVE TRG-SCORE (TRG-IDX)     TO NRM-VALUE
003110        MOVE WK-MIN-SCORE             TO NRM-MIN-VALUE
003120        MOVE WK-MAX-SCORE             TO NRM-MAX-VALUE
003130        MOVE +1                       TO NRM-SCALE-FACTOR
003140        CALL 'RDES002' USING NRM-IN NRM-OUT
003150           ON EXCEPTION
003160              PERFORM RDS1-910-RAISE-CALL-FAILED
003170                 THRU RDS1-910-EXIT
003180        END-CALL
003190        MOVE NRM-RESULT                TO WK-NORM-SCORE
003200        MOVE NRM-RESULT                TO TRG-NORM-SCORE (TRG-IDX)
003210
003220        MOVE TRG-LAST-USED (TRG-IDX)   TO NRM-VALUE
003230        MOVE WK-MIN-LAST-USED           TO NRM-MIN-VALUE
003240        MOVE WK-MAX-LAST-USED           TO NRM-MAX-VALUE
003250        MOVE +1                         TO NRM-SCALE-FACTOR
003260        CALL 'RDES002' USING NRM-IN NRM-OUT
003270           ON EXCEPTION
003280              PERFORM RDS1-910-RAISE-CALL-FAILED
003290                 THRU RDS1-910-EXIT
003300        END-CALL
003310
003320        COMPUTE WK-AGE-RAW =
003330                RDS-CURRENT-TIME - TRG-LAST-USED (TRG-IDX)
003340        COMPUTE WK-AGE-SCALED ROUNDED = WK-AGE-RAW / 1000
003350        COMPUTE WK-NORM-LAST-USED ROUNDED =
003360                NRM-RESULT * WK-AGE-SCALED
003370        MOVE WK-NORM-LAST-USED
003380                               TO TRG-NORM-LAST-USED (TRG-IDX)
003390
003400        COMPUTE WK-FINAL-SCORE ROUNDED =
003410                (WK-NORM-SCORE * 0.6) +
003420                (WK-NORM-LAST-USED * 0.4)
003430        MOVE WK-FINAL-SCORE   TO TRG-FINAL-SCORE (TRG-IDX)
003440
003450        IF WK-FINAL-SCORE GREATER THAN WK-CURRENT-HIGH
003460           MOVE WK-FINAL-SCORE     TO WK-CURRENT-HIGH
003470           SET TRG-WINNER-IDX       TO TRG-IDX
003480           MOVE ZERO                TO TRG-TIE-TOTAL
003490        ELSE
003500           IF WK-FINAL-SCORE EQUAL WK-CURRENT-HIGH
003510              ADD 1 TO TRG-TIE-TOTAL
003520              SET TRG-TIE-IDX TO TRG-TIE-TOTAL
003530              MOVE TRG-IDX TO TRG-TIE-TRG-IDX (TRG-TIE-IDX)
003540           END-IF
003550        END-IF
003560     END-IF.
003570 RDS1-143-EXIT.
003580     EXIT.
003590*
003600*----------------------------------------------------------------
003610* empty tied set (the usual case, one clear top scorer) keeps
003620* the running-max setter as the winner; a non-empty tied set
003630* means the draw is uniform at random among those indexes
003640*----------------------------------------------------------------
003650 RDS1-150-PICK-RANDOM-TIE.
003660     IF TRG-TIE-TOTAL GREATER THAN ZERO
003670        COMPUTE W5-DRAW-IDX =
003680                FUNCTION RANDOM * TRG-TIE-TOTAL + 1
003690        IF W5-DRAW-IDX GREATER THAN TRG-TIE-TOTAL
003700           MOVE TRG-TIE-TOTAL TO W5-DRAW-IDX
003710        END-IF
003720        SET TRG-TIE-IDX TO W5-DRAW-IDX
003730        SET TRG-WINNER-IDX TO TRG-TIE-TRG-IDX (TRG-TIE-IDX)
003740     END-IF.
003750 RDS1-150-EXIT.
003760     EXIT.
003770*
003780*----------------------------------------------------------------
003790* post the winner's new RULE-LAST-USED-TIME into the RULE
003800* master table in memory; RDEB001 rewrites the master file from
003810* this table at end of run
003820*----------------------------------------------------------------
003830 RDS1-200-POST-WINNER.
003840     SET RUL-IDX TO TRG-RUL-IDX (TRG-WINNER-IDX)
003850     MOVE RDS-CURRENT-TIME TO RUL-EL-LAST-USED (RUL-IDX).
003860 RDS1-200-EXIT.
003870     EXIT.
003880*
003890 RDS1-910-RAISE-CALL-FAILED.
003900     MOVE 230                  TO RES-CODE
003910     MOVE 'CALL to RDES002 failed'
003920                                TO RES-DESCRIPTION
003930     MOVE SPACE                TO RES-POSITION.
003940 RDS1-910-EXIT.
003950     EXIT.
